000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  TRNCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* TRANSACTION LEDGER RECORD LAYOUT - OUTPUT OF STK1TRD,
001000* INPUT TO STK2ANL.  ONE ROW IS WRITTEN FOR EVERY TRADE
001100* ORDER READ, POSTED OR REJECTED, IN POSTING ORDER.
001200* STK2ANL RE-READS THIS FILE SORTED BY TRN-USER-ID,
001300* TRN-DATE TO BUILD THE TRADE STATISTICS AND DAILY
001400* SUMMARY SECTIONS OF THE ANALYSIS REPORT.
001500*
001600* CHANGE LOG.
001700*   093089  DS  0000  ORIGINAL LAYOUT.
001800*   041592  DS  0116  ADDED TRN-REJECT-REASON SO REJECTED
001900*                     ORDERS CARRY AN AUDIT TRAIL.
002000*   072698  RMB 0302  Y2K - TRN-DATE WIDENED, :TAG:-DATE-X
002100*                     REDEFINITION ADDED TO MATCH ORDCPY.
002200****************************************************************
002300 01  :TAG:-REC.
002400     05  :TAG:-ID                   PIC 9(9).
002500     05  :TAG:-USER-ID              PIC 9(9).
002600     05  :TAG:-STOCK-ID             PIC 9(9).
002700     05  :TAG:-TYPE                 PIC X(4).
002800         88 :TAG:-IS-BUY            VALUE "BUY ".
002900         88 :TAG:-IS-SELL           VALUE "SELL".
003000     05  :TAG:-QUANTITY             PIC 9(9).
003100     05  :TAG:-PRICE                PIC S9(11).
003200     05  :TAG:-TOTAL-AMOUNT         PIC S9(13).
003300     05  :TAG:-DATE                 PIC 9(8).
003400     05  :TAG:-DATE-X REDEFINES :TAG:-DATE.
003500         10  :TAG:-DATE-CC          PIC 9(2).
003600         10  :TAG:-DATE-YY          PIC 9(2).
003700         10  :TAG:-DATE-MM          PIC 9(2).
003800         10  :TAG:-DATE-DD          PIC 9(2).
003900     05  :TAG:-STATUS               PIC X(2).
004000         88 :TAG:-POSTED            VALUE "OK".
004100         88 :TAG:-REJECTED          VALUE "RJ".
004200     05  :TAG:-REJECT-REASON        PIC X(30).
004300     05  :TAG:-FILLER               PIC X(06)  VALUE SPACES.
004400****************************************************************
004500* END OF TRNCPY
004600****************************************************************
