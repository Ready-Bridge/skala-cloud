000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  MNTCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PLAYER / STOCK MAINTENANCE REQUEST RECORD - BATCH INPUT TO
001000* STK3MNT.  ONE RECORD PER MAINTENANCE ACTION.  :TAG:-ACTION
001100* SELECTS WHICH OF THE SIX ACTIONS BELOW IS PERFORMED; THE
001200* PLAYER AND STOCK FIELDS ARE CARRIED ON EVERY RECORD BUT
001300* ONLY THE ONES THE ACTION CALLS FOR ARE EDITED - SEE STK3MNT
001400* PARAGRAPHS 210 THRU 260.
001500*
001600* VALID ACTION CODES.
001700*   CRP  CREATE PLAYER          UPM  UPDATE PLAYER MONEY
001800*   DLP  DELETE PLAYER          CRS  CREATE STOCK
001900*   UPS  UPDATE STOCK           DLS  DELETE STOCK
002000*
002100* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
002200* REPLACES :TAG: WITH ITS OWN FIELD PREFIX.  THIS RECORD IS
002300* NOT CARRIED IN AN OCCURS TABLE SO NO :FL: SUBSTITUTION IS
002400* NEEDED.
002500*
002600* CHANGE LOG.
002700*   041592  DS  0119  ORIGINAL LAYOUT.
002800*   081299  RMB 0313  Y2K REVIEW - NO DATE FIELDS PRESENT.
002900****************************************************************
003000 01  :TAG:-REC.
003100     05  :TAG:-ACTION               PIC X(3).
003200         88 :TAG:-CREATE-PLAYER     VALUE "CRP".
003300         88 :TAG:-UPDATE-PLAYER     VALUE "UPM".
003400         88 :TAG:-DELETE-PLAYER     VALUE "DLP".
003500         88 :TAG:-CREATE-STOCK      VALUE "CRS".
003600         88 :TAG:-UPDATE-STOCK      VALUE "UPS".
003700         88 :TAG:-DELETE-STOCK      VALUE "DLS".
003800     05  :TAG:-PLAYER-ID            PIC X(20).
003900     05  :TAG:-PLAYER-PASSWORD      PIC X(20).
004000     05  :TAG:-MONEY-AMOUNT         PIC S9(11)V99.
004100     05  :TAG:-STOCK-ID             PIC 9(9).
004200     05  :TAG:-STOCK-NAME           PIC X(30).
004300     05  :TAG:-STOCK-PRICE          PIC S9(9)V99.
004400     05  :TAG:-FILLER               PIC X(15)  VALUE SPACES.
004500****************************************************************
004600* END OF MNTCPY
004700****************************************************************
