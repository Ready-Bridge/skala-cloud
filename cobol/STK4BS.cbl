000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  STK4BS                                              00000500
000600*                                                               00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                               00000800
000900* READS THE DAY'S PLAYER BUY/SELL ORDER FILE (ARRIVAL ORDER) AND00000900
001000* POSTS EACH ORDER AGAINST THE PLAYER AND PLAYER-HOLDING MASTER,00001000
001100* WRITING A LEDGER RECORD FOR EVERY ORDER READ - POSTED OR      00001100
001200* REJECTED.  THIS IS THE SIMPLE (PLAYER) FLOW'S POSTING ENGINE -00001200
001300* UNLIKE STK1TRD IT DOES NOT COST-AVERAGE ON REPEAT BUYS, IT    00001300
001400* JUST ADDS OR SUBTRACTS SHARES AND CASH AT THE GOING PRICE.    00001400
001500*                                                               00001500
001600                                                                00001600
001700*************************************************************** 00001700
001800                                                                00001800
001900* CHANGE LOG.                                                   00001900
002000*   062890  DS   0000  ORIGINAL PROGRAM - ADAPTED FROM THE      00002000
002100*                      SAM3ABND TRANSACTION-AGAINST-MASTER      00002100
002200*                      UPDATE SKELETON, SAME AS STK1TRD BUT     00002200
002300*                      FOR THE SIMPLE (PLAYER) FRONT END.       00002300
002400*   091590  DS   0012  ADDED PLAYER-HOLDING FILE SO A SELL CAN  00002400
002500*                      BE VALIDATED AGAINST QUANTITY ON HAND.   00002500
002600*   081592  DS   0021  REJECTED ORDERS NOW WRITE A LEDGER       00002600
002700*                      RECORD WITH REASON TEXT - TICKET 4417.   00002700
002800*   030894  JWK  0109  IN-MEMORY TABLE LOOKUP REPLACES THE      00002800
002900*                      OLD RANDOM-ACCESS VSAM LOOKUP - MASTERS  00002900
003000*                      ARE SMALL ENOUGH TO HOLD IN STORAGE.     00003000
003100*   110196  JWK  0121  RUN TOTALS (BUY/SELL AMOUNT) PRINTED AT  00003100
003200*                      END OF RUN PER OPERATIONS REQUEST.       00003200
003300*   081299  RMB  0217  Y2K REVIEW - ORDER/LEDGER DATE WINDOWED  00003300
003400*                      TO CCYYMMDD, SEE PBOCPY/PBLCPY CHANGE    00003400
003500*                      LOGS.                                    00003500
003600*   091007  CLM  0167  PLAYER-HOLDING TABLE ENTRY REMOVED ON A  00003600
003700*                      FULL SELL INSTEAD OF LEFT AT ZERO        00003700
003800*                      QUANTITY - SAME FIX AS TICKET 4155 IN    00003800
003900*                      STK1TRD.                                 00003900
004000*************************************************************** 00004000
004100                                                                00004100
004200 IDENTIFICATION DIVISION.                                       00004200
004300 PROGRAM-ID. STK4BS.                                            00004300
004400 AUTHOR. DOUG STOUT.                                            00004400
004500 INSTALLATION. SYSTEMS GROUP - TRADING SERVICES.                00004500
004600 DATE-WRITTEN. 06/28/90.                                        00004600
004700 DATE-COMPILED.                                                 00004700
004800 SECURITY. NON-CONFIDENTIAL.                                    00004800
004900                                                                00004900
005000 ENVIRONMENT DIVISION.                                          00005000
005100 CONFIGURATION SECTION.                                         00005100
005200 SOURCE-COMPUTER. IBM-370.                                      00005200
005300 OBJECT-COMPUTER. IBM-370.                                      00005300
005400 SPECIAL-NAMES.                                                 00005400
005500    C01 IS TOP-OF-FORM.                                         00005500
005600                                                                00005600
005700 INPUT-OUTPUT SECTION.                                          00005700
005800 FILE-CONTROL.                                                  00005800
005900                                                                00005900
006000    SELECT PLAYER-FILE ASSIGN TO PLYFILE                        00006000
006100        ORGANIZATION LINE SEQUENTIAL                            00006100
006200        FILE STATUS  IS WS-PLYFILE-STATUS.                      00006200
006300                                                                00006300
006400    SELECT PLAYER-FILE-OUT ASSIGN TO PLYOUT                     00006400
006500        ORGANIZATION LINE SEQUENTIAL                            00006500
006600        FILE STATUS  IS WS-PLYOUT-STATUS.                       00006600
006700                                                                00006700
006800    SELECT STOCK-FILE ASSIGN TO STKFILE                         00006800
006900        ORGANIZATION LINE SEQUENTIAL                            00006900
007000        FILE STATUS  IS WS-STKFILE-STATUS.                      00007000
007100                                                                00007100
007200    SELECT PLAYER-HOLDING-FILE ASSIGN TO PHDFILE                00007200
007300        ORGANIZATION LINE SEQUENTIAL                            00007300
007400        FILE STATUS  IS WS-PHDFILE-STATUS.                      00007400
007500                                                                00007500
007600    SELECT PLAYER-HOLDING-FILE-OUT ASSIGN TO PHDOUT             00007600
007700        ORGANIZATION LINE SEQUENTIAL                            00007700
007800        FILE STATUS  IS WS-PHDOUT-STATUS.                       00007800
007900                                                                00007900
008000    SELECT ORDER-FILE ASSIGN TO PBOFILE                         00008000
008100        ORGANIZATION LINE SEQUENTIAL                            00008100
008200        FILE STATUS  IS WS-PBOFILE-STATUS.                      00008200
008300                                                                00008300
008400    SELECT LEDGER-FILE ASSIGN TO PBLFILE                        00008400
008500        ORGANIZATION LINE SEQUENTIAL                            00008500
008600        FILE STATUS  IS WS-PBLFILE-STATUS.                      00008600
008700                                                                00008700
008800    SELECT REPORT-FILE ASSIGN TO BSRPT                          00008800
008900        ORGANIZATION LINE SEQUENTIAL                            00008900
009000        FILE STATUS  IS WS-REPORT-STATUS.                       00009000
009100                                                                00009100
009200*************************************************************** 00009200
009300 DATA DIVISION.                                                 00009300
009400 FILE SECTION.                                                  00009400
009500                                                                00009500
009600 FD  PLAYER-FILE                                                00009600
009700    RECORDING MODE IS F.                                        00009700
009800 01  PLY-FD-REC.                                                00009800
009900    COPY PLYCPY REPLACING ==:TAG:== BY ==PLY-FD==               00009900
010000                    ==:FL:== BY ==05==.                         00010000
010100                                                                00010100
010200 FD  PLAYER-FILE-OUT                                            00010200
010300    RECORDING MODE IS F.                                        00010300
010400 01  PLO-FD-REC.                                                00010400
010500    COPY PLYCPY REPLACING ==:TAG:== BY ==PLO-FD==               00010500
010600                    ==:FL:== BY ==05==.                         00010600
010700                                                                00010700
010800 FD  STOCK-FILE                                                 00010800
010900    RECORDING MODE IS F.                                        00010900
011000 01  STK-FD-REC.                                                00011000
011100    COPY STKCPY REPLACING ==:TAG:== BY ==STK-FD==               00011100
011200                    ==:FL:== BY ==05==.                         00011200
011300                                                                00011300
011400 FD  PLAYER-HOLDING-FILE                                        00011400
011500    RECORDING MODE IS F.                                        00011500
011600 01  PHD-FD-REC.                                                00011600
011700    COPY PHDCPY REPLACING ==:TAG:== BY ==PHD-FD==               00011700
011800                    ==:FL:== BY ==05==.                         00011800
011900                                                                00011900
012000 FD  PLAYER-HOLDING-FILE-OUT                                    00012000
012100    RECORDING MODE IS F.                                        00012100
012200 01  PHO-FD-REC.                                                00012200
012300    COPY PHDCPY REPLACING ==:TAG:== BY ==PHO-FD==               00012300
012400                    ==:FL:== BY ==05==.                         00012400
012500                                                                00012500
012600 FD  ORDER-FILE                                                 00012600
012700    RECORDING MODE IS F.                                        00012700
012800    COPY PBOCPY REPLACING ==:TAG:== BY ==PBO-FD==.              00012800
012900                                                                00012900
013000 FD  LEDGER-FILE                                                00013000
013100    RECORDING MODE IS F.                                        00013100
013200    COPY PBLCPY REPLACING ==:TAG:== BY ==PBL-FD==.              00013200
013300                                                                00013300
013400 FD  REPORT-FILE                                                00013400
013500    RECORDING MODE IS F.                                        00013500
013600 01  REPORT-RECORD                  PIC X(132).                 00013600
013700                                                                00013700
013800*************************************************************** 00013800
013900 WORKING-STORAGE SECTION.                                       00013900
014000*************************************************************** 00014000
014100                                                                00014100
014200 01  SYSTEM-DATE-AND-TIME.                                      00014200
014300    05  CURRENT-DATE.                                           00014300
014400        10  CURRENT-CC              PIC 9(2).                   00014400
014500        10  CURRENT-YY              PIC 9(2).                   00014500
014600        10  CURRENT-MM              PIC 9(2).                   00014600
014700        10  CURRENT-DD              PIC 9(2).                   00014700
014800    05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).       00014800
014900                                                                00014900
015000 77  WS-PLYFILE-STATUS           PIC X(2)  VALUE SPACES.        00015000
015100 77  WS-PLYOUT-STATUS            PIC X(2)  VALUE SPACES.        00015100
015200 77  WS-STKFILE-STATUS           PIC X(2)  VALUE SPACES.        00015200
015300 77  WS-PHDFILE-STATUS           PIC X(2)  VALUE SPACES.        00015300
015400 77  WS-PHDOUT-STATUS            PIC X(2)  VALUE SPACES.        00015400
015500 77  WS-PBOFILE-STATUS           PIC X(2)  VALUE SPACES.        00015500
015600 77  WS-PBLFILE-STATUS           PIC X(2)  VALUE SPACES.        00015600
015700 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00015700
015800 77  WS-ORDER-EOF                PIC X     VALUE "N".           00015800
015900     88 ORDER-EOF                VALUE "Y".                     00015900
016000 77  WS-REJECT-SW                PIC X     VALUE "N".           00016000
016100     88 ORDER-REJECTED           VALUE "Y".                     00016100
016200 77  WS-REJECT-REASON            PIC X(30) VALUE SPACES.        00016200
016300                                                                00016300
016400 77  WS-PLAYER-IX                PIC S9(4) COMP.                00016400
016500 77  WS-STOCK-IX                 PIC S9(4) COMP.                00016500
016600 77  WS-HOLDING-IX               PIC S9(4) COMP.                00016600
016700 77  WS-SHIFT-IX                 PIC S9(4) COMP.                00016700
016800 77  WS-NEXT-LDG-ID              PIC S9(9) COMP VALUE +0.       00016800
016900 77  WS-TOTAL-AMOUNT             PIC S9(11)V99 COMP-3.          00016900
017000                                                                00017000
017100 01  REPORT-TOTALS.                                             00017100
017200    05  NUM-ORDERS-READ             PIC S9(9) COMP-3 VALUE +0.  00017200
017300    05  NUM-ORDERS-POSTED           PIC S9(9) COMP-3 VALUE +0.  00017300
017400    05  NUM-ORDERS-REJECTED         PIC S9(9) COMP-3 VALUE +0.  00017400
017500    05  TOTAL-BUY-AMOUNT          PIC S9(11)V99 COMP-3 VALUE 0. 00017500
017600    05  TOTAL-SELL-AMOUNT         PIC S9(11)V99 COMP-3 VALUE 0. 00017600
017700                                                                00017700
017800*************************************************************** 00017800
017900* IN-MEMORY MASTER TABLES - LOADED ONCE AT START OF RUN         00017900
018000*************************************************************** 00018000
018100 77  WS-PLAYER-COUNT                 PIC S9(4) COMP VALUE +0.   00018100
018200 01  PLAYER-TABLE.                                              00018200
018300    05  PLAYER-ENTRY OCCURS 2000 TIMES                          00018300
018400            INDEXED BY PLAYER-TBL-IX.                           00018400
018500        COPY PLYCPY REPLACING ==:TAG:== BY ==PLY-T==            00018500
018600                      ==:FL:== BY ==10==.                       00018600
018700                                                                00018700
018800 77  WS-STOCK-COUNT                  PIC S9(4) COMP VALUE +0.   00018800
018900 01  STOCK-TABLE.                                               00018900
019000    05  STOCK-ENTRY OCCURS 2000 TIMES                           00019000
019100            INDEXED BY STOCK-TBL-IX.                            00019100
019200        COPY STKCPY REPLACING ==:TAG:== BY ==STK-T==            00019200
019300                      ==:FL:== BY ==10==.                       00019300
019400                                                                00019400
019500 77  WS-HOLDING-COUNT                PIC S9(4) COMP VALUE +0.   00019500
019600 01  PLAYER-HOLDING-TABLE.                                      00019600
019700    05  HOLDING-ENTRY OCCURS 5000 TIMES                         00019700
019800            INDEXED BY HOLDING-TBL-IX.                          00019800
019900        COPY PHDCPY REPLACING ==:TAG:== BY ==PHD-T==            00019900
020000                      ==:FL:== BY ==10==.                       00020000
020100                                                                00020100
020200*************************************************************** 00020200
020300* PRINT LINES FOR THE END-OF-RUN TOTALS REPORT                  00020300
020400*************************************************************** 00020400
020500 01  RPT-HEADER1.                                               00020500
020600    05  FILLER                     PIC X(40)                    00020600
020700              VALUE "PLAYER BUY/SELL RUN TOTALS     DATE: ".    00020700
020800    05  RPT-MM                     PIC 99.                      00020800
020900    05  FILLER                     PIC X VALUE "/".             00020900
021000    05  RPT-DD                     PIC 99.                      00021000
021100    05  FILLER                     PIC X VALUE "/".             00021100
021200    05  RPT-YY                     PIC 99.                      00021200
021300    05  FILLER                     PIC X(79) VALUE SPACES.      00021300
021400 01  RPT-DETAIL-LINE.                                           00021400
021500    05  RPT-LABEL                  PIC X(30) VALUE SPACES.      00021500
021600    05  RPT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99.        00021600
021700    05  FILLER                     PIC X(85) VALUE SPACES.      00021700
021800                                                                00021800
021900*************************************************************** 00021900
022000 PROCEDURE DIVISION.                                            00022000
022100*************************************************************** 00022100
022200                                                                00022200
022300 000-MAIN.                                                      00022300
022400    PERFORM 010-OPEN-FILES THRU 010-EXIT.                       00022400
022500    PERFORM 100-LOAD-MASTERS THRU 100-EXIT.                     00022500
022600    PERFORM 210-READ-ORDER THRU 210-EXIT.                       00022600
022700    PERFORM 200-PROCESS-ORDER THRU 200-EXIT                     00022700
022800            UNTIL ORDER-EOF.                                    00022800
022900    PERFORM 800-WRITE-MASTERS THRU 800-EXIT.                    00022900
023000    PERFORM 900-PRINT-TOTALS THRU 900-EXIT.                     00023000
023100    PERFORM 890-CLOSE-FILES THRU 890-EXIT.                      00023100
023200    GOBACK.                                                     00023200
023300                                                                00023300
023400 010-OPEN-FILES.                                                00023400
023500    OPEN INPUT  PLAYER-FILE STOCK-FILE PLAYER-HOLDING-FILE      00023500
023600                ORDER-FILE.                                     00023600
023700    OPEN OUTPUT PLAYER-FILE-OUT PLAYER-HOLDING-FILE-OUT         00023700
023800                LEDGER-FILE REPORT-FILE.                        00023800
023900    IF WS-PLYFILE-STATUS NOT = "00"                             00023900
024000        DISPLAY "STK4BS - ERROR OPENING PLAYER FILE. RC: "      00024000
024100                WS-PLYFILE-STATUS                               00024100
024200        MOVE 16 TO RETURN-CODE                                  00024200
024300        MOVE "Y" TO WS-ORDER-EOF                                00024300
024400    END-IF.                                                     00024400
024500 010-EXIT.                                                      00024500
024600    EXIT.                                                       00024600
024700                                                                00024700
024800*************************************************************** 00024800
024900* LOAD PLAYER, STOCK AND PLAYER-HOLDING MASTERS INTO WORKING    00024900
025000* STORAGE TABLES.  THE MASTERS ARE SMALL ENOUGH TO HOLD         00025000
025100* ENTIRELY IN STORAGE FOR THE DURATION OF THE RUN - SEE         00025100
025200* TICKET 4690 (SAME RATIONALE AS STK1TRD).                      00025200
025300*************************************************************** 00025300
025400 100-LOAD-MASTERS.                                              00025400
025500    PERFORM 110-LOAD-PLAYERS THRU 110-EXIT.                     00025500
025600    PERFORM 120-LOAD-STOCKS THRU 120-EXIT.                      00025600
025700    PERFORM 130-LOAD-HOLDINGS THRU 130-EXIT.                    00025700
025800 100-EXIT.                                                      00025800
025900    EXIT.                                                       00025900
026000                                                                00026000
026100 110-LOAD-PLAYERS.                                              00026100
026200    READ PLAYER-FILE INTO PLAYER-ENTRY(WS-PLAYER-COUNT + 1)     00026200
026300        AT END GO TO 110-EXIT.                                  00026300
026400    ADD 1 TO WS-PLAYER-COUNT.                                   00026400
026500    GO TO 110-LOAD-PLAYERS.                                     00026500
026600 110-EXIT.                                                      00026600
026700    EXIT.                                                       00026700
026800                                                                00026800
026900 120-LOAD-STOCKS.                                               00026900
027000    READ STOCK-FILE INTO STOCK-ENTRY(WS-STOCK-COUNT + 1)        00027000
027100        AT END GO TO 120-EXIT.                                  00027100
027200    ADD 1 TO WS-STOCK-COUNT.                                    00027200
027300    GO TO 120-LOAD-STOCKS.                                      00027300
027400 120-EXIT.                                                      00027400
027500    EXIT.                                                       00027500
027600                                                                00027600
027700 130-LOAD-HOLDINGS.                                             00027700
027800    READ PLAYER-HOLDING-FILE                                    00027800
027900            INTO HOLDING-ENTRY(WS-HOLDING-COUNT + 1)            00027900
028000        AT END GO TO 130-EXIT.                                  00028000
028100    ADD 1 TO WS-HOLDING-COUNT.                                  00028100
028200    GO TO 130-LOAD-HOLDINGS.                                    00028200
028300 130-EXIT.                                                      00028300
028400    EXIT.                                                       00028400
028500                                                                00028500
028600 210-READ-ORDER.                                                00028600
028700    READ ORDER-FILE INTO PBO-FD-REC                             00028700
028800        AT END MOVE "Y" TO WS-ORDER-EOF.                        00028800
028900 210-EXIT.                                                      00028900
029000    EXIT.                                                       00029000
029100                                                                00029100
029200*************************************************************** 00029200
029300* PER-ORDER PROCESSING - SAME SIX STEPS AS STK1TRD BUT AGAINST  00029300
029400* THE PLAYER MASTER AND THE QUANTITY-ONLY PLAYER-HOLDING FILE.  00029400
029500*************************************************************** 00029500
029600 200-PROCESS-ORDER.                                             00029600
029700    ADD 1 TO NUM-ORDERS-READ.                                   00029700
029800    MOVE "N" TO WS-REJECT-SW.                                   00029800
029900    MOVE SPACES TO WS-REJECT-REASON.                            00029900
030000    PERFORM 220-FIND-PLAYER THRU 220-EXIT.                      00030000
030100    IF NOT ORDER-REJECTED                                       00030100
030200        PERFORM 230-FIND-STOCK THRU 230-EXIT                    00030200
030300    END-IF.                                                     00030300
030400    IF NOT ORDER-REJECTED                                       00030400
030500        COMPUTE WS-TOTAL-AMOUNT =                               00030500
030600                STK-T-CURR-PRICE(WS-STOCK-IX) * PBO-FD-QUANTITY 00030600
030700        IF PBO-FD-IS-BUY                                        00030700
030800            PERFORM 300-BUY-ORDER THRU 300-EXIT                 00030800
030900        ELSE                                                    00030900
031000            PERFORM 400-SELL-ORDER THRU 400-EXIT                00031000
031100        END-IF                                                  00031100
031200    END-IF.                                                     00031200
031300    PERFORM 250-WRITE-LEDGER THRU 250-EXIT.                     00031300
031400    PERFORM 210-READ-ORDER THRU 210-EXIT.                       00031400
031500 200-EXIT.                                                      00031500
031600    EXIT.                                                       00031600
031700                                                                00031700
031800 220-FIND-PLAYER.                                               00031800
031900    SET PLAYER-TBL-IX TO 1.                                     00031900
032000    SET WS-PLAYER-IX TO 0.                                      00032000
032100 220-SEARCH.                                                    00032100
032200    IF PLAYER-TBL-IX > WS-PLAYER-COUNT                          00032200
032300        MOVE "Y" TO WS-REJECT-SW                                00032300
032400        MOVE "PLAYER NOT FOUND" TO WS-REJECT-REASON             00032400
032500        GO TO 220-EXIT                                          00032500
032600    END-IF.                                                     00032600
032700    IF PLY-T-ID(PLAYER-TBL-IX) = PBO-FD-PLAYER-ID               00032700
032800        SET WS-PLAYER-IX TO PLAYER-TBL-IX                       00032800
032900        GO TO 220-EXIT                                          00032900
033000    END-IF.                                                     00033000
033100    SET PLAYER-TBL-IX UP BY 1.                                  00033100
033200    GO TO 220-SEARCH.                                           00033200
033300 220-EXIT.                                                      00033300
033400    EXIT.                                                       00033400
033500                                                                00033500
033600 230-FIND-STOCK.                                                00033600
033700    SET STOCK-TBL-IX TO 1.                                      00033700
033800    SET WS-STOCK-IX TO 0.                                       00033800
033900 230-SEARCH.                                                    00033900
034000    IF STOCK-TBL-IX > WS-STOCK-COUNT                            00034000
034100        MOVE "Y" TO WS-REJECT-SW                                00034100
034200        MOVE "STOCK NOT FOUND" TO WS-REJECT-REASON              00034200
034300        GO TO 230-EXIT                                          00034300
034400    END-IF.                                                     00034400
034500    IF STK-T-ID(STOCK-TBL-IX) = PBO-FD-STOCK-ID                 00034500
034600        SET WS-STOCK-IX TO STOCK-TBL-IX                         00034600
034700        GO TO 230-EXIT                                          00034700
034800    END-IF.                                                     00034800
034900    SET STOCK-TBL-IX UP BY 1.                                   00034900
035000    GO TO 230-SEARCH.                                           00035000
035100 230-EXIT.                                                      00035100
035200    EXIT.                                                       00035200
035300                                                                00035300
035400*************************************************************** 00035400
035500* FIND AN EXISTING HOLDING FOR (PLAYER,STOCK).  SETS            00035500
035600* WS-HOLDING-IX TO ZERO WHEN NONE EXISTS.                       00035600
035700*************************************************************** 00035700
035800 240-FIND-HOLDING.                                              00035800
035900    SET HOLDING-TBL-IX TO 1.                                    00035900
036000    SET WS-HOLDING-IX TO 0.                                     00036000
036100 240-SEARCH.                                                    00036100
036200    IF HOLDING-TBL-IX > WS-HOLDING-COUNT                        00036200
036300        GO TO 240-EXIT                                          00036300
036400    END-IF.                                                     00036400
036500    IF PHD-T-PLAYER-ID(HOLDING-TBL-IX) = PBO-FD-PLAYER-ID       00036500
036600        AND PHD-T-STOCK-ID(HOLDING-TBL-IX) = PBO-FD-STOCK-ID    00036600
036700        SET WS-HOLDING-IX TO HOLDING-TBL-IX                     00036700
036800        GO TO 240-EXIT                                          00036800
036900    END-IF.                                                     00036900
037000    SET HOLDING-TBL-IX UP BY 1.                                 00037000
037100    GO TO 240-SEARCH.                                           00037100
037200 240-EXIT.                                                      00037200
037300    EXIT.                                                       00037300
037400                                                                00037400
037500*************************************************************** 00037500
037600* BUY: FUNDS CHECK, CASH POST, HOLDING QUANTITY ADD.  THE       00037600
037700* SIMPLE FLOW DOES NOT COST-AVERAGE - IT JUST ADDS SHARES.      00037700
037800*************************************************************** 00037800
037900 300-BUY-ORDER.                                                 00037900
038000    IF PLY-T-MONEY(WS-PLAYER-IX) < WS-TOTAL-AMOUNT              00038000
038100        MOVE "Y" TO WS-REJECT-SW                                00038100
038200        MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON           00038200
038300        GO TO 300-EXIT                                          00038300
038400    END-IF.                                                     00038400
038500    SUBTRACT WS-TOTAL-AMOUNT FROM PLY-T-MONEY(WS-PLAYER-IX).    00038500
038600    PERFORM 240-FIND-HOLDING THRU 240-EXIT.                     00038600
038700    IF WS-HOLDING-IX = 0                                        00038700
038800        ADD 1 TO WS-HOLDING-COUNT                               00038800
038900        SET WS-HOLDING-IX TO WS-HOLDING-COUNT                   00038900
039000        MOVE PBO-FD-PLAYER-ID TO PHD-T-PLAYER-ID(WS-HOLDING-IX) 00039000
039100        MOVE PBO-FD-STOCK-ID  TO PHD-T-STOCK-ID(WS-HOLDING-IX)  00039100
039200        MOVE WS-HOLDING-COUNT TO PHD-T-ID(WS-HOLDING-IX)        00039200
039300        MOVE PBO-FD-QUANTITY  TO PHD-T-QUANTITY(WS-HOLDING-IX)  00039300
039400    ELSE                                                        00039400
039500        ADD PBO-FD-QUANTITY TO PHD-T-QUANTITY(WS-HOLDING-IX)    00039500
039600    END-IF.                                                     00039600
039700    ADD WS-TOTAL-AMOUNT TO TOTAL-BUY-AMOUNT.                    00039700
039800 300-EXIT.                                                      00039800
039900    EXIT.                                                       00039900
040000                                                                00040000
040100*************************************************************** 00040100
040200* SELL: HOLDING/QUANTITY CHECK, CASH POST, HOLDING REMOVAL.     00040200
040300*************************************************************** 00040300
040400 400-SELL-ORDER.                                                00040400
040500    PERFORM 240-FIND-HOLDING THRU 240-EXIT.                     00040500
040600    IF WS-HOLDING-IX = 0                                        00040600
040700        MOVE "Y" TO WS-REJECT-SW                                00040700
040800        MOVE "STOCK NOT OWNED" TO WS-REJECT-REASON              00040800
040900        GO TO 400-EXIT                                          00040900
041000    END-IF.                                                     00041000
041100    IF PHD-T-QUANTITY(WS-HOLDING-IX) < PBO-FD-QUANTITY          00041100
041200        MOVE "Y" TO WS-REJECT-SW                                00041200
041300        MOVE "INSUFFICIENT QUANTITY" TO WS-REJECT-REASON        00041300
041400        GO TO 400-EXIT                                          00041400
041500    END-IF.                                                     00041500
041600    ADD WS-TOTAL-AMOUNT TO PLY-T-MONEY(WS-PLAYER-IX).           00041600
041700    IF PHD-T-QUANTITY(WS-HOLDING-IX) = PBO-FD-QUANTITY          00041700
041800        PERFORM 410-REMOVE-HOLDING THRU 410-EXIT                00041800
041900    ELSE                                                        00041900
042000        SUBTRACT PBO-FD-QUANTITY                                00042000
042100                FROM PHD-T-QUANTITY(WS-HOLDING-IX)              00042100
042200    END-IF.                                                     00042200
042300    ADD WS-TOTAL-AMOUNT TO TOTAL-SELL-AMOUNT.                   00042300
042400 400-EXIT.                                                      00042400
042500    EXIT.                                                       00042500
042600                                                                00042600
042700*************************************************************** 00042700
042800* SLIDE THE REMAINING HOLDING ENTRIES DOWN ONE SLOT SO THE      00042800
042900* TABLE STAYS DENSE - THE SEARCH PARAGRAPHS DEPEND ON THAT.     00042900
043000*************************************************************** 00043000
043100 410-REMOVE-HOLDING.                                            00043100
043200    SET WS-SHIFT-IX TO WS-HOLDING-IX.                           00043200
043300 410-SHIFT.                                                     00043300
043400    IF WS-SHIFT-IX >= WS-HOLDING-COUNT                          00043400
043500        GO TO 410-DONE                                          00043500
043600    END-IF.                                                     00043600
043700    MOVE HOLDING-ENTRY(WS-SHIFT-IX + 1)                         00043700
043800            TO HOLDING-ENTRY(WS-SHIFT-IX).                      00043800
043900    ADD 1 TO WS-SHIFT-IX.                                       00043900
044000    GO TO 410-SHIFT.                                            00044000
044100 410-DONE.                                                      00044100
044200    SUBTRACT 1 FROM WS-HOLDING-COUNT.                           00044200
044300 410-EXIT.                                                      00044300
044400    EXIT.                                                       00044400
044500                                                                00044500
044600*************************************************************** 00044600
044700* WRITE THE LEDGER RECORD FOR THIS ORDER - POSTED OR REJECTED.  00044700
044800* A REJECTED ORDER MUST NOT HAVE CHANGED ANY MASTER - SEE       00044800
044900* PARAGRAPHS 300 AND 400 ABOVE.                                 00044900
045000*************************************************************** 00045000
045100 250-WRITE-LEDGER.                                              00045100
045200    ADD 1 TO WS-NEXT-LDG-ID.                                    00045200
045300    MOVE WS-NEXT-LDG-ID      TO PBL-FD-ID.                      00045300
045400    MOVE PBO-FD-PLAYER-ID    TO PBL-FD-PLAYER-ID.               00045400
045500    MOVE PBO-FD-STOCK-ID     TO PBL-FD-STOCK-ID.                00045500
045600    MOVE PBO-FD-TYPE         TO PBL-FD-TYPE.                    00045600
045700    MOVE PBO-FD-QUANTITY     TO PBL-FD-QUANTITY.                00045700
045800    MOVE PBO-FD-DATE         TO PBL-FD-DATE.                    00045800
045900    IF ORDER-REJECTED                                           00045900
046000        MOVE ZERO TO PBL-FD-PRICE PBL-FD-TOTAL-AMOUNT           00046000
046100        MOVE "RJ" TO PBL-FD-STATUS                              00046100
046200        MOVE WS-REJECT-REASON TO PBL-FD-REJECT-REASON           00046200
046300        ADD 1 TO NUM-ORDERS-REJECTED                            00046300
046400    ELSE                                                        00046400
046500        MOVE STK-T-CURR-PRICE(WS-STOCK-IX) TO PBL-FD-PRICE      00046500
046600        MOVE WS-TOTAL-AMOUNT      TO PBL-FD-TOTAL-AMOUNT        00046600
046700        MOVE "OK" TO PBL-FD-STATUS                              00046700
046800        MOVE SPACES TO PBL-FD-REJECT-REASON                     00046800
046900        ADD 1 TO NUM-ORDERS-POSTED                              00046900
047000    END-IF.                                                     00047000
047100    MOVE SPACES TO PBL-FD-FILLER.                               00047100
047200    WRITE PBL-FD-REC.                                           00047200
047300 250-EXIT.                                                      00047300
047400    EXIT.                                                       00047400
047500                                                                00047500
047600*************************************************************** 00047600
047700* REWRITE THE UPDATED PLAYER AND PLAYER-HOLDING MASTERS.        00047700
047800*************************************************************** 00047800
047900 800-WRITE-MASTERS.                                             00047900
048000    SET PLAYER-TBL-IX TO 1.                                     00048000
048100 800-PLAYER-LOOP.                                               00048100
048200    IF PLAYER-TBL-IX > WS-PLAYER-COUNT                          00048200
048300        GO TO 800-PLAYER-DONE                                   00048300
048400    END-IF.                                                     00048400
048500    WRITE PLO-FD-REC FROM PLAYER-ENTRY(PLAYER-TBL-IX).          00048500
048600    SET PLAYER-TBL-IX UP BY 1.                                  00048600
048700    GO TO 800-PLAYER-LOOP.                                      00048700
048800 800-PLAYER-DONE.                                               00048800
048900    SET HOLDING-TBL-IX TO 1.                                    00048900
049000 800-HOLDING-LOOP.                                              00049000
049100    IF HOLDING-TBL-IX > WS-HOLDING-COUNT                        00049100
049200        GO TO 800-EXIT                                          00049200
049300    END-IF.                                                     00049300
049400    WRITE PHO-FD-REC FROM HOLDING-ENTRY(HOLDING-TBL-IX).        00049400
049500    SET HOLDING-TBL-IX UP BY 1.                                 00049500
049600    GO TO 800-HOLDING-LOOP.                                     00049600
049700 800-EXIT.                                                      00049700
049800    EXIT.                                                       00049800
049900                                                                00049900
050000 890-CLOSE-FILES.                                               00050000
050100    CLOSE PLAYER-FILE PLAYER-FILE-OUT STOCK-FILE                00050100
050200          PLAYER-HOLDING-FILE PLAYER-HOLDING-FILE-OUT           00050200
050300          ORDER-FILE LEDGER-FILE REPORT-FILE.                   00050300
050400 890-EXIT.                                                      00050400
050500    EXIT.                                                       00050500
050600                                                                00050600
050700*************************************************************** 00050700
050800* PRINT THE RUN TOTALS REQUIRED BY OPERATIONS - TICKET 4690.    00050800
050900*************************************************************** 00050900
051000 900-PRINT-TOTALS.                                              00051000
051100    ACCEPT CURRENT-DATE FROM DATE.                              00051100
051200    MOVE CURRENT-MM TO RPT-MM.                                  00051200
051300    MOVE CURRENT-DD TO RPT-DD.                                  00051300
051400    MOVE CURRENT-YY TO RPT-YY.                                  00051400
051500    WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00051500
051600    MOVE "ORDERS READ"       TO RPT-LABEL.                      00051600
051700    MOVE NUM-ORDERS-READ      TO RPT-AMOUNT.                    00051700
051800    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00051800
051900    MOVE "ORDERS POSTED"     TO RPT-LABEL.                      00051900
052000    MOVE NUM-ORDERS-POSTED    TO RPT-AMOUNT.                    00052000
052100    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.           00052100
052200    MOVE "ORDERS REJECTED"   TO RPT-LABEL.                      00052200
052300    MOVE NUM-ORDERS-REJECTED  TO RPT-AMOUNT.                    00052300
052400    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.           00052400
052500    MOVE "TOTAL BUY AMOUNT"  TO RPT-LABEL.                      00052500
052600    MOVE TOTAL-BUY-AMOUNT     TO RPT-AMOUNT.                    00052600
052700    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00052700
052800    MOVE "TOTAL SELL AMOUNT" TO RPT-LABEL.                      00052800
052900    MOVE TOTAL-SELL-AMOUNT    TO RPT-AMOUNT.                    00052900
053000    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.           00053000
053100 900-EXIT.                                                      00053100
053200    EXIT.                                                       00053200
