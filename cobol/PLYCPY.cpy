000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  PLYCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PLAYER (ACCOUNT HOLDER) MASTER RECORD LAYOUT - SIMPLE
001000* PLAYER/STOCK FLOW.  MAINTAINED BY STK3MNT (CREATE/
001100* UPDATE/DELETE) AND TRADED AGAINST BY STK4BS (SIMPLE
001200* BUY/SELL).  PLAYER-MONEY CARRIES TWO DECIMAL PLACES,
001300* UNLIKE THE WHOLE-UNIT BALANCE ON THE TRADING-ENGINE
001400* USER MASTER (SEE USRCPY) - THE TWO FLOWS WERE BUILT
001500* FOR DIFFERENT FRONT ENDS AND WERE NEVER RECONCILED.
001600*
001700* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001800* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
001900* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
002000* RECORD, 10 WHEN NESTED INSIDE AN OCCURS TABLE ENTRY.
002100*
002200* CHANGE LOG.
002300*   041592  DS  0117  ORIGINAL LAYOUT.
002400*   081299  RMB 0311  Y2K REVIEW - NO DATE FIELDS PRESENT.
002500*   051502  JWK 0143  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002600*                     THE SAME COPYBOOK SERVES THE FD RECORD
002700*                     AND THE IN-MEMORY TABLE ENTRY.
002800****************************************************************
002900 :FL:  :TAG:-ID                   PIC X(20).
003000 :FL:  :TAG:-PASSWORD             PIC X(20).
003100 :FL:  :TAG:-MONEY                PIC S9(11)V99.
003200 :FL:  :TAG:-FILLER               PIC X(13)  VALUE SPACES.
003300****************************************************************
003400* END OF PLYCPY
003500****************************************************************
