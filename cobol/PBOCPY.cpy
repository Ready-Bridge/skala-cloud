000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  PBOCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PLAYER BUY/SELL ORDER RECORD LAYOUT - BATCH INPUT TO STK4BS.
001000* ORDERS ARRIVE IN ARRIVAL ORDER, NOT SORTED, AND ARE
001100* PROCESSED ONE AT A TIME AGAINST THE IN-MEMORY PLAYER,
001200* STOCK AND PLAYER-HOLDING TABLES.  SAME SHAPE AS ORDCPY
001300* EXCEPT THE ACCOUNT IS CARRIED BY PLAYER-ID, NOT A NUMERIC
001400* USER-ID - SEE PHDCPY FOR THE MATCHING HOLDING LAYOUT.
001500*
001600* CHANGE LOG.
001700*   062890  DS  0000  ORIGINAL LAYOUT.
001800*   072698  RMB 0304  Y2K - PBO-DATE WIDENED TO A FULL 8-DIGIT
001900*                     CCYYMMDD WINDOW, :TAG:-DATE-X REDEFINITION
002000*                     ADDED FOR THE CENTURY BYTE - SAME CHANGE
002100*                     AS MADE TO ORDCPY.
002200****************************************************************
002300 01  :TAG:-REC.
002400     05  :TAG:-PLAYER-ID            PIC X(20).
002500     05  :TAG:-STOCK-ID             PIC 9(9).
002600     05  :TAG:-TYPE                 PIC X(4).
002700         88 :TAG:-IS-BUY            VALUE "BUY ".
002800         88 :TAG:-IS-SELL           VALUE "SELL".
002900     05  :TAG:-QUANTITY             PIC 9(9).
003000     05  :TAG:-DATE                 PIC 9(8).
003100     05  :TAG:-DATE-X REDEFINES :TAG:-DATE.
003200         10  :TAG:-DATE-CC          PIC 9(2).
003300         10  :TAG:-DATE-YY          PIC 9(2).
003400         10  :TAG:-DATE-MM          PIC 9(2).
003500         10  :TAG:-DATE-DD          PIC 9(2).
003600     05  :TAG:-FILLER               PIC X(06)  VALUE SPACES.
003700****************************************************************
003800* END OF PBOCPY
003900****************************************************************
