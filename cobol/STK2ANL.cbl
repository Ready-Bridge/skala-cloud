000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  STK2ANL                                             00000500
000600*                                                               00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                               00000800
000900* OVERNIGHT PORTFOLIO VALUATION / PROFIT-LOSS ANALYSIS RUN.     00000900
001000* READS THE UPDATED USER, HOLDING AND TRANSACTION FILES WRITTEN 00001000
001100* BY STK1TRD DURING THE DAY AND PRODUCES THE MORNING ANALYSIS   00001100
001200* REPORT FOR THE TRADING DESK - PER-HOLDING PROFIT/LOSS, A      00001200
001300* USER TOTAL LINE, TRADE STATISTICS AND A DAILY TRANSACTION     00001300
001400* SUMMARY, ONE SECTION PER USER.                                00001400
001500*                                                               00001500
001600* USER, HOLDING AND TRANSACTION ARE EACH SORTED ASCENDING ON    00001600
001700* USER-ID BEFORE THIS RUN (HOLDING ALSO BY STOCK-ID WITHIN      00001700
001800* USER, TRANSACTION ALSO BY TRN-DATE WITHIN USER) SO THE THREE  00001800
001900* FILES CAN BE WALKED IN LOCKSTEP - NO SORT VERB IS NEEDED IN   00001900
002000* THIS STEP.  STOCK MASTER IS SMALL AND IS LOADED ENTIRELY INTO 00002000
002100* A TABLE FOR THE CURRENT-PRICE LOOKUP.                         00002100
002200*                                                               00002200
002300*************************************************************** 00002300
002400*                                                               00002400
002500* CHANGE LOG.                                                   00002500
002600*   110391  DS   0000  ORIGINAL PROGRAM - MODELED ON SAM1'S     00002600
002700*                      MASTER/TRANSACTION CONTROL-BREAK REPORT  00002700
002800*                      SKELETON FOR THE TRADING DESK.           00002800
002900*   051992  DS   0022  HOLDING FILE ADDED AS A SECOND MATCHED   00002900
003000*                      INPUT FOR PER-HOLDING PROFIT/LOSS LINES. 00003000
003100*   072892  DS   0028  CURRENT PRICE TRUNCATED TO WHOLE UNITS   00003100
003200*                      BEFORE VALUATION MATH SO P/L AGREES WITH 00003200
003300*                      THE WHOLE-UNIT POSTING IN STK1TRD.       00003300
003400*   091593  DS   0035  TRADE STATISTICS LINE ADDED PER DESK     00003400
003500*                      REQUEST - TICKET 3361.                   00003500
003600*   072698  RMB  0201  Y2K - TRN-DATE WINDOWED TO CCYYMMDD,     00003600
003700*                      SEE TRNCPY CHANGE LOG.                   00003700
003800*   021799  RMB  0204  Y2K FOLLOW-UP - VERIFIED NO 2-DIGIT      00003800
003900*                      YEAR ARITHMETIC REMAINS IN THIS MODULE.  00003900
004000*   061502  JWK  0240  DAILY TRANSACTION SUMMARY SECTION ADDED  00004000
004100*                      PER DESK REQUEST - TICKET 5077.          00004100
004200*   042207  CLM  0265  P/L RATE NOW ROUNDED HALF-UP FOR DISPLAY 00004200
004300*                      INSTEAD OF TRUNCATED - TICKET 6140.      00004300
004400*************************************************************** 00004400
004500                                                                00004500
004600 IDENTIFICATION DIVISION.                                       00004600
004700 PROGRAM-ID. STK2ANL.                                           00004700
004800 AUTHOR. DOUG STOUT.                                            00004800
004900 INSTALLATION. SYSTEMS GROUP - TRADING SERVICES.                00004900
005000 DATE-WRITTEN. 11/03/91.                                        00005000
005100 DATE-COMPILED.                                                 00005100
005200 SECURITY. NON-CONFIDENTIAL.                                    00005200
005300                                                                00005300
005400 ENVIRONMENT DIVISION.                                          00005400
005500 CONFIGURATION SECTION.                                         00005500
005600 SOURCE-COMPUTER. IBM-370.                                      00005600
005700 OBJECT-COMPUTER. IBM-370.                                      00005700
005800 SPECIAL-NAMES.                                                 00005800
005900     C01 IS TOP-OF-FORM.                                        00005900
006000                                                                00006000
006100 INPUT-OUTPUT SECTION.                                          00006100
006200 FILE-CONTROL.                                                  00006200
006300                                                                00006300
006400     SELECT USER-FILE ASSIGN TO USRFILE                         00006400
006500         ORGANIZATION LINE SEQUENTIAL                           00006500
006600         FILE STATUS  IS WS-USRFILE-STATUS.                     00006600
006700                                                                00006700
006800     SELECT STOCK-FILE ASSIGN TO STKFILE                        00006800
006900         ORGANIZATION LINE SEQUENTIAL                           00006900
007000         FILE STATUS  IS WS-STKFILE-STATUS.                     00007000
007100                                                                00007100
007200     SELECT HOLDING-FILE ASSIGN TO HLDFILE                      00007200
007300         ORGANIZATION LINE SEQUENTIAL                           00007300
007400         FILE STATUS  IS WS-HLDFILE-STATUS.                     00007400
007500                                                                00007500
007600     SELECT TRANSACTION-FILE ASSIGN TO TRNFILE                  00007600
007700         ORGANIZATION LINE SEQUENTIAL                           00007700
007800         FILE STATUS  IS WS-TRNFILE-STATUS.                     00007800
007900                                                                00007900
008000     SELECT REPORT-FILE ASSIGN TO ANLRPT                        00008000
008100         ORGANIZATION LINE SEQUENTIAL                           00008100
008200         FILE STATUS  IS WS-REPORT-STATUS.                      00008200
008300                                                                00008300
008400*************************************************************** 00008400
008500 DATA DIVISION.                                                 00008500
008600 FILE SECTION.                                                  00008600
008700                                                                00008700
008800 FD  USER-FILE                                                  00008800
008900     RECORDING MODE IS F.                                       00008900
009000 01  USR-FD-REC.                                                00009000
009100     COPY USRCPY REPLACING ==:TAG:== BY ==USR-FD==              00009100
009200                     ==:FL:== BY ==05==.                        00009200
009300                                                                00009300
009400 FD  STOCK-FILE                                                 00009400
009500     RECORDING MODE IS F.                                       00009500
009600 01  STK-FD-REC.                                                00009600
009700     COPY STKCPY REPLACING ==:TAG:== BY ==STK-FD==              00009700
009800                     ==:FL:== BY ==05==.                        00009800
009900                                                                00009900
010000 FD  HOLDING-FILE                                               00010000
010100     RECORDING MODE IS F.                                       00010100
010200 01  HLD-FD-REC.                                                00010200
010300     COPY HLDCPY REPLACING ==:TAG:== BY ==HLD-FD==              00010300
010400                     ==:FL:== BY ==05==.                        00010400
010500                                                                00010500
010600 FD  TRANSACTION-FILE                                           00010600
010700     RECORDING MODE IS F.                                       00010700
010800     COPY TRNCPY REPLACING ==:TAG:== BY ==TRN-FD==.             00010800
010900                                                                00010900
011000 FD  REPORT-FILE                                                00011000
011100     RECORDING MODE IS F.                                       00011100
011200 01  REPORT-RECORD                  PIC X(132).                 00011200
011300                                                                00011300
011400*************************************************************** 00011400
011500 WORKING-STORAGE SECTION.                                       00011500
011600*************************************************************** 00011600
011700                                                                00011700
011800 01  SYSTEM-DATE-AND-TIME.                                      00011800
011900     05  CURRENT-DATE.                                          00011900
012000         10  CURRENT-CC              PIC 9(2).                  00012000
012100         10  CURRENT-YY              PIC 9(2).                  00012100
012200         10  CURRENT-MM              PIC 9(2).                  00012200
012300         10  CURRENT-DD              PIC 9(2).                  00012300
012400     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).      00012400
012500                                                                00012500
012600 77  WS-USRFILE-STATUS           PIC X(2)  VALUE SPACES.        00012600
012700 77  WS-STKFILE-STATUS           PIC X(2)  VALUE SPACES.        00012700
012800 77  WS-HLDFILE-STATUS           PIC X(2)  VALUE SPACES.        00012800
012900 77  WS-TRNFILE-STATUS           PIC X(2)  VALUE SPACES.        00012900
013000 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00013000
013100 77  WS-USER-EOF                 PIC X     VALUE "N".           00013100
013200     88 USER-EOF                 VALUE "Y".                     00013200
013300 77  WS-HOLDING-EOF              PIC X     VALUE "N".           00013300
013400     88 HOLDING-EOF              VALUE "Y".                     00013400
013500 77  WS-TRAN-EOF                 PIC X     VALUE "N".           00013500
013600     88 TRAN-EOF                 VALUE "Y".                     00013600
013700                                                                00013700
013800 77  WS-STOCK-IX                 PIC S9(4) COMP.                00013800
013900 77  WS-DAY-IX                   PIC S9(4) COMP.                00013900
014000 77  WS-STOCK-PRICE-WHOLE        PIC S9(9) COMP-3.              00014000
014100 77  WS-USERS-REPORTED           PIC S9(7) COMP-3 VALUE +0.     00014100
014200 77  WS-INVESTMENT               PIC S9(13) COMP-3.             00014200
014300 77  WS-CURR-VALUE               PIC S9(13) COMP-3.             00014300
014400 77  WS-PROFIT-LOSS              PIC S9(13) COMP-3.             00014400
014500 77  WS-PL-RATE                  PIC S9(5)V99 COMP-3.           00014500
014600 77  WS-GRAND-TOTAL-ASSET        PIC S9(15) COMP-3 VALUE +0.    00014600
014700                                                                00014700
014800 01  USER-TOTALS.                                               00014800
014900     05  UT-TOTAL-INVESTMENT         PIC S9(13) COMP-3.         00014900
015000     05  UT-TOTAL-STOCK-VALUE        PIC S9(13) COMP-3.         00015000
015100     05  UT-TOTAL-ASSET              PIC S9(15) COMP-3.         00015100
015200     05  UT-TOTAL-PROFIT-LOSS        PIC S9(13) COMP-3.         00015200
015300     05  UT-TOTAL-PL-RATE            PIC S9(5)V99 COMP-3.       00015300
015400                                                                00015400
015500 01  TRADE-STAT-TOTALS.                                         00015500
015600     05  TS-TRADE-COUNT              PIC S9(7) COMP-3.          00015600
015700     05  TS-BUY-COUNT                PIC S9(7) COMP-3.          00015700
015800     05  TS-BUY-AMOUNT               PIC S9(13) COMP-3.         00015800
015900     05  TS-BUY-QUANTITY             PIC S9(9) COMP-3.          00015900
016000     05  TS-SELL-COUNT               PIC S9(7) COMP-3.          00016000
016100     05  TS-SELL-AMOUNT              PIC S9(13) COMP-3.         00016100
016200     05  TS-SELL-QUANTITY            PIC S9(9) COMP-3.          00016200
016300                                                                00016300
016400*************************************************************** 00016400
016500* STOCK MASTER TABLE - PRICE LOOKUP ONLY FOR THIS PROGRAM       00016500
016600*************************************************************** 00016600
016700 77  WS-STOCK-COUNT                  PIC S9(4) COMP VALUE +0.   00016700
016800 01  STOCK-TABLE.                                               00016800
016900     05  STOCK-ENTRY OCCURS 2000 TIMES                          00016900
017000             INDEXED BY STOCK-TBL-IX.                           00017000
017100         COPY STKCPY REPLACING ==:TAG:== BY ==STK-T==           00017100
017200                       ==:FL:== BY ==10==.                      00017200
017300                                                                00017300
017400*************************************************************** 00017400
017500* PER-USER DAILY SUMMARY TABLE - BUILT WHILE READING THE        00017500
017600* TRANSACTION LEDGER FOR THE CURRENT USER, PRINTED AFTER THE    00017600
017700* TRADE STATISTICS LINE, THEN EMPTIED FOR THE NEXT USER.        00017700
017800*************************************************************** 00017800
017900 77  WS-DAY-COUNT                    PIC S9(4) COMP VALUE +0.   00017900
018000 01  DAY-TABLE.                                                 00018000
018100     05  DAY-ENTRY OCCURS 366 TIMES                             00018100
018200             INDEXED BY DAY-TBL-IX.                             00018200
018300         10  DAY-T-DATE               PIC 9(8).                 00018300
018400         10  DAY-T-DATE-X REDEFINES DAY-T-DATE.                 00018400
018500             15  DAY-T-CC            PIC 9(2).                  00018500
018600             15  DAY-T-YY            PIC 9(2).                  00018600
018700             15  DAY-T-MM            PIC 9(2).                  00018700
018800             15  DAY-T-DD            PIC 9(2).                  00018800
018900         10  DAY-T-TRADE-COUNT        PIC S9(7) COMP-3.         00018900
019000         10  DAY-T-TOTAL-AMOUNT       PIC S9(13) COMP-3.        00019000
019100         10  DAY-T-BUY-COUNT          PIC S9(7) COMP-3.         00019100
019200         10  DAY-T-BUY-AMOUNT         PIC S9(13) COMP-3.        00019200
019300         10  DAY-T-SELL-COUNT         PIC S9(7) COMP-3.         00019300
019400         10  DAY-T-SELL-AMOUNT        PIC S9(13) COMP-3.        00019400
019500                                                                00019500
019600*************************************************************** 00019600
019700* PRINT LINES FOR THE ANALYSIS REPORT - 132 COLUMN LAYOUT       00019700
019800*************************************************************** 00019800
019900 01  RPT-HEADER1.                                               00019900
020000     05  FILLER                     PIC X(40)                   00020000
020100               VALUE "PORTFOLIO VALUATION / ANALYSIS  DATE: ".  00020100
020200     05  RPT-H-MM                   PIC 99.                     00020200
020300     05  FILLER                     PIC X VALUE "/".            00020300
020400     05  RPT-H-DD                   PIC 99.                     00020400
020500     05  FILLER                     PIC X VALUE "/".            00020500
020600     05  RPT-H-YY                   PIC 99.                     00020600
020700     05  FILLER                     PIC X(79) VALUE SPACES.     00020700
020800 01  RPT-HEADER1-CHK REDEFINES RPT-HEADER1.                     00020800
020900     05  FILLER                     PIC X(127).                 00020900
021000 01  RPT-USER-HEADING.                                          00021000
021100     05  FILLER                     PIC X(7)  VALUE "USER ID:". 00021100
021200     05  RPT-UH-USER-ID             PIC 9(9).                   00021200
021300     05  FILLER                     PIC X(3)  VALUE SPACES.     00021300
021400     05  RPT-UH-USER-NAME           PIC X(20).                  00021400
021500     05  FILLER                     PIC X(14)                   00021500
021600               VALUE "  CASH BALANCE".                          00021600
021700     05  RPT-UH-BALANCE             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00021700
021800     05  FILLER                     PIC X(66) VALUE SPACES.     00021800
021900 01  RPT-HOLDING-DETAIL.                                        00021900
022000     05  FILLER                     PIC X(4)  VALUE SPACES.     00022000
022100     05  RPT-HD-STOCK-CODE          PIC X(10).                  00022100
022200     05  FILLER                     PIC X(1)  VALUE SPACES.     00022200
022300     05  RPT-HD-STOCK-NAME          PIC X(18).                  00022300
022400     05  RPT-HD-QUANTITY            PIC ZZZ,ZZZ,ZZ9.            00022400
022500     05  RPT-HD-AVG-PRICE           PIC ZZ,ZZZ,ZZZ,ZZ9-.        00022500
022600     05  RPT-HD-CURR-PRICE          PIC Z,ZZZ,ZZZ,ZZ9-.         00022600
022700     05  RPT-HD-INVESTMENT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00022700
022800     05  RPT-HD-CURR-VALUE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00022800
022900     05  RPT-HD-PROFIT-LOSS         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00022900
023000     05  RPT-HD-PL-RATE             PIC ZZZZ9.99-.              00023000
023100     05  FILLER                     PIC X(1)  VALUE "%".        00023100
023200     05  FILLER                     PIC X(35) VALUE SPACES.     00023200
023300 01  RPT-USER-TOTAL.                                            00023300
023400     05  FILLER                     PIC X(18)                   00023400
023500               VALUE "    USER TOTALS: ".                       00023500
023600     05  RPT-UT-INVESTMENT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00023600
023700     05  RPT-UT-STOCK-VALUE         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00023700
023800     05  RPT-UT-ASSET               PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9-.   00023800
023900     05  RPT-UT-PROFIT-LOSS         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00023900
024000     05  RPT-UT-PL-RATE             PIC ZZZZ9.99-.              00024000
024100     05  FILLER                     PIC X(1)  VALUE "%".        00024100
024200     05  FILLER                     PIC X(74) VALUE SPACES.     00024200
024300 01  RPT-TRADE-STATS.                                           00024300
024400     05  FILLER                     PIC X(18)                   00024400
024500               VALUE "    TRADE STATS: ".                       00024500
024600     05  RPT-TS-TRADE-COUNT         PIC Z,ZZZ,ZZ9.              00024600
024700     05  FILLER                     PIC X(6)  VALUE " BUY: ".   00024700
024800     05  RPT-TS-BUY-COUNT           PIC Z,ZZZ,ZZ9.              00024800
024900     05  RPT-TS-BUY-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00024900
025000     05  RPT-TS-BUY-QTY             PIC ZZZ,ZZZ,ZZ9.            00025000
025100     05  FILLER                     PIC X(6)  VALUE " SELL: ".  00025100
025200     05  RPT-TS-SELL-COUNT          PIC Z,ZZZ,ZZ9.              00025200
025300     05  RPT-TS-SELL-AMOUNT         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00025300
025400     05  RPT-TS-SELL-QTY            PIC ZZZ,ZZZ,ZZ9.            00025400
025500     05  FILLER                     PIC X(16) VALUE SPACES.     00025500
025600 01  RPT-DAILY-HDR.                                             00025600
025700     05  FILLER                     PIC X(20)                   00025700
025800               VALUE "    DAILY SUMMARY: ".                     00025800
025900     05  FILLER                     PIC X(112) VALUE SPACES.    00025900
026000 01  RPT-DAILY-DETAIL.                                          00026000
026100     05  FILLER                     PIC X(6)  VALUE SPACES.     00026100
026200     05  RPT-DD-MM                  PIC 99.                     00026200
026300     05  FILLER                     PIC X VALUE "/".            00026300
026400     05  RPT-DD-DD                  PIC 99.                     00026400
026500     05  FILLER                     PIC X VALUE "/".            00026500
026600     05  RPT-DD-YY                  PIC 99.                     00026600
026700     05  FILLER                     PIC X(3)  VALUE SPACES.     00026700
026800     05  RPT-DD-TRADE-COUNT         PIC Z,ZZZ,ZZ9.              00026800
026900     05  RPT-DD-TOTAL-AMOUNT        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00026900
027000     05  FILLER                     PIC X(6)  VALUE " BUY: ".   00027000
027100     05  RPT-DD-BUY-COUNT           PIC Z,ZZZ,ZZ9.              00027100
027200     05  RPT-DD-BUY-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00027200
027300     05  FILLER                     PIC X(6)  VALUE " SELL: ".  00027300
027400     05  RPT-DD-SELL-COUNT          PIC Z,ZZZ,ZZ9.              00027400
027500     05  RPT-DD-SELL-AMOUNT         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.     00027500
027600     05  FILLER                     PIC X(19) VALUE SPACES.     00027600
027700 01  RPT-GRAND-TOTAL.                                           00027700
027800     05  FILLER                     PIC X(22)                   00027800
027900               VALUE "GRAND TOTAL - USERS: ".                   00027900
028000     05  RPT-GT-USERS               PIC Z,ZZZ,ZZ9.              00028000
028100     05  FILLER                     PIC X(16)                   00028100
028200               VALUE "  TOTAL ASSET: ".                         00028200
028300     05  RPT-GT-ASSET               PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9-.   00028300
028400     05  FILLER                     PIC X(75) VALUE SPACES.     00028400
028500                                                                00028500
028600*************************************************************** 00028600
028700 PROCEDURE DIVISION.                                            00028700
028800*************************************************************** 00028800
028900                                                                00028900
029000 000-MAIN.                                                      00029000
029100     PERFORM 010-OPEN-FILES THRU 010-EXIT.                      00029100
029200     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.                    00029200
029300     ACCEPT CURRENT-DATE FROM DATE.                             00029300
029400     MOVE CURRENT-MM TO RPT-H-MM.                               00029400
029500     MOVE CURRENT-DD TO RPT-H-DD.                               00029500
029600     MOVE CURRENT-YY TO RPT-H-YY.                               00029600
029700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.           00029700
029800     PERFORM 120-READ-USER THRU 120-EXIT.                       00029800
029900     PERFORM 130-READ-HOLDING THRU 130-EXIT.                    00029900
030000     PERFORM 140-READ-TRANSACTION THRU 140-EXIT.                00030000
030100     PERFORM 200-PROCESS-USER THRU 290-EXIT                     00030100
030200             UNTIL USER-EOF.                                    00030200
030300     PERFORM 900-GRAND-TOTAL THRU 900-EXIT.                     00030300
030400     PERFORM 890-CLOSE-FILES THRU 890-EXIT.                     00030400
030500     GOBACK.                                                    00030500
030600                                                                00030600
030700 010-OPEN-FILES.                                                00030700
030800     OPEN INPUT USER-FILE STOCK-FILE HOLDING-FILE               00030800
030900                TRANSACTION-FILE.                               00030900
031000     OPEN OUTPUT REPORT-FILE.                                   00031000
031100     IF WS-USRFILE-STATUS NOT = "00"                            00031100
031200         DISPLAY "STK2ANL - ERROR OPENING USER FILE. RC: "      00031200
031300                 WS-USRFILE-STATUS                              00031300
031400         MOVE 16 TO RETURN-CODE                                 00031400
031500         MOVE "Y" TO WS-USER-EOF                                00031500
031600     END-IF.                                                    00031600
031700 010-EXIT.                                                      00031700
031800     EXIT.                                                      00031800
031900                                                                00031900
032000 100-LOAD-MASTERS.                                              00032000
032100     PERFORM 110-LOAD-STOCKS THRU 110-EXIT.                     00032100
032200 100-EXIT.                                                      00032200
032300     EXIT.                                                      00032300
032400                                                                00032400
032500 110-LOAD-STOCKS.                                               00032500
032600     READ STOCK-FILE INTO STOCK-ENTRY(WS-STOCK-COUNT + 1)       00032600
032700         AT END GO TO 110-EXIT.                                 00032700
032800     ADD 1 TO WS-STOCK-COUNT.                                   00032800
032900     GO TO 110-LOAD-STOCKS.                                     00032900
033000 110-EXIT.                                                      00033000
033100     EXIT.                                                      00033100
033200                                                                00033200
033300 120-READ-USER.                                                 00033300
033400     READ USER-FILE INTO USR-FD-REC                             00033400
033500         AT END MOVE "Y" TO WS-USER-EOF.                        00033500
033600 120-EXIT.                                                      00033600
033700     EXIT.                                                      00033700
033800                                                                00033800
033900 130-READ-HOLDING.                                              00033900
034000     READ HOLDING-FILE INTO HLD-FD-REC                          00034000
034100         AT END MOVE "Y" TO WS-HOLDING-EOF.                     00034100
034200 130-EXIT.                                                      00034200
034300     EXIT.                                                      00034300
034400                                                                00034400
034500 140-READ-TRANSACTION.                                          00034500
034600     READ TRANSACTION-FILE INTO TRN-FD-REC                      00034600
034700         AT END MOVE "Y" TO WS-TRAN-EOF.                        00034700
034800 140-EXIT.                                                      00034800
034900     EXIT.                                                      00034900
035000                                                                00035000
035100*************************************************************** 00035100
035200* FIND A STOCK IN THE IN-MEMORY TABLE BY STOCK-ID.  SETS        00035200
035300* WS-STOCK-IX TO ZERO WHEN NOT FOUND.                           00035300
035400*************************************************************** 00035400
035500 230-FIND-STOCK.                                                00035500
035600     SET STOCK-TBL-IX TO 1.                                     00035600
035700     SET WS-STOCK-IX TO 0.                                      00035700
035800 230-SEARCH.                                                    00035800
035900     IF STOCK-TBL-IX > WS-STOCK-COUNT                           00035900
036000         GO TO 230-EXIT                                         00036000
036100     END-IF.                                                    00036100
036200     IF STK-T-ID(STOCK-TBL-IX) = HLD-FD-STOCK-ID                00036200
036300         SET WS-STOCK-IX TO STOCK-TBL-IX                        00036300
036400         GO TO 230-EXIT                                         00036400
036500     END-IF.                                                    00036500
036600     SET STOCK-TBL-IX UP BY 1.                                  00036600
036700     GO TO 230-SEARCH.                                          00036700
036800 230-EXIT.                                                      00036800
036900     EXIT.                                                      00036900
037000                                                                00037000
037100*************************************************************** 00037100
037200* CONTROL-BREAK PROCESSING FOR ONE USER - HOLDING DETAIL,       00037200
037300* USER TOTAL LINE, TRADE STATISTICS, DAILY SUMMARY SECTION.     00037300
037400* PARAGRAPHS 210 THRU 280 ARE ALL PART OF THIS BREAK GROUP;     00037400
037500* 290-EXIT IS ITS ONLY EXIT POINT.                              00037500
037600*************************************************************** 00037600
037700 200-PROCESS-USER.                                              00037700
037800     MOVE SPACES TO RPT-UH-USER-NAME.                           00037800
037900     MOVE USR-FD-ID      TO RPT-UH-USER-ID.                     00037900
038000     MOVE USR-FD-NAME    TO RPT-UH-USER-NAME.                   00038000
038100     MOVE USR-FD-BALANCE TO RPT-UH-BALANCE.                     00038100
038200     WRITE REPORT-RECORD FROM RPT-USER-HEADING AFTER 2.         00038200
038300     MOVE ZERO TO UT-TOTAL-INVESTMENT UT-TOTAL-STOCK-VALUE      00038300
038400             UT-TOTAL-ASSET UT-TOTAL-PROFIT-LOSS                00038400
038500             UT-TOTAL-PL-RATE.                                  00038500
038600     PERFORM 300-HOLDING-DETAIL THRU 300-EXIT                   00038600
038700             UNTIL HOLDING-EOF OR                               00038700
038800                   HLD-FD-USER-ID NOT = USR-FD-ID.              00038800
038900     COMPUTE UT-TOTAL-ASSET =                                   00038900
039000             USR-FD-BALANCE + UT-TOTAL-STOCK-VALUE.             00039000
039100     ADD UT-TOTAL-ASSET TO WS-GRAND-TOTAL-ASSET.                00039100
039200     MOVE UT-TOTAL-INVESTMENT  TO RPT-UT-INVESTMENT.            00039200
039300     MOVE UT-TOTAL-STOCK-VALUE TO RPT-UT-STOCK-VALUE.           00039300
039400     MOVE UT-TOTAL-ASSET       TO RPT-UT-ASSET.                 00039400
039500     MOVE UT-TOTAL-PROFIT-LOSS TO RPT-UT-PROFIT-LOSS.           00039500
039600     MOVE UT-TOTAL-PL-RATE     TO RPT-UT-PL-RATE.               00039600
039700     WRITE REPORT-RECORD FROM RPT-USER-TOTAL AFTER 1.           00039700
039800     MOVE ZERO TO TS-TRADE-COUNT TS-BUY-COUNT TS-BUY-AMOUNT     00039800
039900             TS-BUY-QUANTITY TS-SELL-COUNT TS-SELL-AMOUNT       00039900
040000             TS-SELL-QUANTITY.                                  00040000
040100     MOVE ZERO TO WS-DAY-COUNT.                                 00040100
040200     PERFORM 400-TRADE-STATS THRU 400-EXIT                      00040200
040300             UNTIL TRAN-EOF OR                                  00040300
040400                   TRN-FD-USER-ID NOT = USR-FD-ID.              00040400
040500     MOVE TS-TRADE-COUNT    TO RPT-TS-TRADE-COUNT.              00040500
040600     MOVE TS-BUY-COUNT      TO RPT-TS-BUY-COUNT.                00040600
040700     MOVE TS-BUY-AMOUNT     TO RPT-TS-BUY-AMOUNT.               00040700
040800     MOVE TS-BUY-QUANTITY   TO RPT-TS-BUY-QTY.                  00040800
040900     MOVE TS-SELL-COUNT     TO RPT-TS-SELL-COUNT.               00040900
041000     MOVE TS-SELL-AMOUNT    TO RPT-TS-SELL-AMOUNT.              00041000
041100     MOVE TS-SELL-QUANTITY  TO RPT-TS-SELL-QTY.                 00041100
041200     WRITE REPORT-RECORD FROM RPT-TRADE-STATS AFTER 1.          00041200
041300     WRITE REPORT-RECORD FROM RPT-DAILY-HDR AFTER 1.            00041300
041400     PERFORM 500-DAILY-SUMMARY THRU 500-EXIT                    00041400
041500             VARYING WS-DAY-IX FROM 1 BY 1                      00041500
041600             UNTIL WS-DAY-IX > WS-DAY-COUNT.                    00041600
041700     ADD 1 TO WS-USERS-REPORTED.                                00041700
041800     PERFORM 120-READ-USER THRU 120-EXIT.                       00041800
041900 290-EXIT.                                                      00041900
042000     EXIT.                                                      00042000
042100                                                                00042100
042200*************************************************************** 00042200
042300* ONE DETAIL LINE PER HOLDING OWNED BY THE CURRENT USER.        00042300
042400*************************************************************** 00042400
042500 300-HOLDING-DETAIL.                                            00042500
042600     PERFORM 230-FIND-STOCK THRU 230-EXIT.                      00042600
042700     MOVE STK-T-CURR-PRICE(WS-STOCK-IX) TO WS-STOCK-PRICE-WHOLE.00042700
042800     COMPUTE WS-INVESTMENT =                                    00042800
042900             HLD-FD-QUANTITY * HLD-FD-AVG-PRICE.                00042900
043000     COMPUTE WS-CURR-VALUE =                                    00043000
043100             HLD-FD-QUANTITY * WS-STOCK-PRICE-WHOLE.            00043100
043200     COMPUTE WS-PROFIT-LOSS = WS-CURR-VALUE - WS-INVESTMENT.    00043200
043300     IF WS-INVESTMENT = 0                                       00043300
043400         MOVE ZERO TO WS-PL-RATE                                00043400
043500     ELSE                                                       00043500
043600         COMPUTE WS-PL-RATE ROUNDED =                           00043600
043700             WS-PROFIT-LOSS / WS-INVESTMENT * 100               00043700
043800     END-IF.                                                    00043800
043900     MOVE STK-T-CODE(WS-STOCK-IX) TO RPT-HD-STOCK-CODE.         00043900
044000     MOVE STK-T-NAME(WS-STOCK-IX) TO RPT-HD-STOCK-NAME.         00044000
044100     MOVE HLD-FD-QUANTITY         TO RPT-HD-QUANTITY.           00044100
044200     MOVE HLD-FD-AVG-PRICE        TO RPT-HD-AVG-PRICE.          00044200
044300     MOVE WS-STOCK-PRICE-WHOLE    TO RPT-HD-CURR-PRICE.         00044300
044400     MOVE WS-INVESTMENT           TO RPT-HD-INVESTMENT.         00044400
044500     MOVE WS-CURR-VALUE           TO RPT-HD-CURR-VALUE.         00044500
044600     MOVE WS-PROFIT-LOSS          TO RPT-HD-PROFIT-LOSS.        00044600
044700     MOVE WS-PL-RATE              TO RPT-HD-PL-RATE.            00044700
044800     WRITE REPORT-RECORD FROM RPT-HOLDING-DETAIL AFTER 1.       00044800
044900     ADD WS-INVESTMENT  TO UT-TOTAL-INVESTMENT.                 00044900
045000     ADD WS-CURR-VALUE  TO UT-TOTAL-STOCK-VALUE.                00045000
045100     ADD WS-PROFIT-LOSS TO UT-TOTAL-PROFIT-LOSS.                00045100
045200     IF UT-TOTAL-INVESTMENT = 0                                 00045200
045300         MOVE ZERO TO UT-TOTAL-PL-RATE                          00045300
045400     ELSE                                                       00045400
045500         COMPUTE UT-TOTAL-PL-RATE ROUNDED =                     00045500
045600             UT-TOTAL-PROFIT-LOSS / UT-TOTAL-INVESTMENT * 100   00045600
045700     END-IF.                                                    00045700
045800     PERFORM 130-READ-HOLDING THRU 130-EXIT.                    00045800
045900 300-EXIT.                                                      00045900
046000     EXIT.                                                      00046000
046100                                                                00046100
046200*************************************************************** 00046200
046300* ACCUMULATE TRADE STATISTICS AND THE PER-DAY BREAKDOWN FOR     00046300
046400* THE CURRENT USER - POSTED (STATUS OK) TRANSACTIONS ONLY.      00046400
046500* THE DAY TABLE IS PRINTED LATER BY 500-DAILY-SUMMARY.          00046500
046600*************************************************************** 00046600
046700 400-TRADE-STATS.                                               00046700
046800     IF TRN-FD-POSTED                                           00046800
046900         ADD 1 TO TS-TRADE-COUNT                                00046900
047000         PERFORM 410-FIND-OR-ADD-DAY THRU 410-EXIT              00047000
047100         ADD 1 TO DAY-T-TRADE-COUNT(WS-DAY-IX)                  00047100
047200         ADD TRN-FD-TOTAL-AMOUNT TO                             00047200
047300                 DAY-T-TOTAL-AMOUNT(WS-DAY-IX)                  00047300
047400         IF TRN-FD-IS-BUY                                       00047400
047500             ADD 1 TO TS-BUY-COUNT                              00047500
047600             ADD TRN-FD-TOTAL-AMOUNT TO TS-BUY-AMOUNT           00047600
047700             ADD TRN-FD-QUANTITY TO TS-BUY-QUANTITY             00047700
047800             ADD 1 TO DAY-T-BUY-COUNT(WS-DAY-IX)                00047800
047900             ADD TRN-FD-TOTAL-AMOUNT TO                         00047900
048000                     DAY-T-BUY-AMOUNT(WS-DAY-IX)                00048000
048100         ELSE                                                   00048100
048200             ADD 1 TO TS-SELL-COUNT                             00048200
048300             ADD TRN-FD-TOTAL-AMOUNT TO TS-SELL-AMOUNT          00048300
048400             ADD TRN-FD-QUANTITY TO TS-SELL-QUANTITY            00048400
048500             ADD 1 TO DAY-T-SELL-COUNT(WS-DAY-IX)               00048500
048600             ADD TRN-FD-TOTAL-AMOUNT TO                         00048600
048700                     DAY-T-SELL-AMOUNT(WS-DAY-IX)               00048700
048800         END-IF                                                 00048800
048900     END-IF.                                                    00048900
049000     PERFORM 140-READ-TRANSACTION THRU 140-EXIT.                00049000
049100 400-EXIT.                                                      00049100
049200     EXIT.                                                      00049200
049300                                                                00049300
049400*************************************************************** 00049400
049500* LOCATE TRN-FD-DATE IN THE DAY TABLE FOR THIS USER, ADDING A   00049500
049600* NEW ZEROED ENTRY AT THE END WHEN THE DATE HAS NOT YET BEEN    00049600
049700* SEEN - THE LEDGER IS SORTED BY DATE WITHIN USER SO A NEW      00049700
049800* DATE IS ALWAYS HIGHER THAN THE LAST ENTRY ADDED.              00049800
049900*************************************************************** 00049900
050000 410-FIND-OR-ADD-DAY.                                           00050000
050100     IF WS-DAY-COUNT > 0                                        00050100
050200         AND DAY-T-DATE(WS-DAY-COUNT) = TRN-FD-DATE             00050200
050300         SET WS-DAY-IX TO WS-DAY-COUNT                          00050300
050400         GO TO 410-EXIT                                         00050400
050500     END-IF.                                                    00050500
050600     ADD 1 TO WS-DAY-COUNT.                                     00050600
050700     SET WS-DAY-IX TO WS-DAY-COUNT.                             00050700
050800     MOVE ZERO TO DAY-T-TRADE-COUNT(WS-DAY-IX)                  00050800
050900             DAY-T-TOTAL-AMOUNT(WS-DAY-IX)                      00050900
051000             DAY-T-BUY-COUNT(WS-DAY-IX)                         00051000
051100             DAY-T-BUY-AMOUNT(WS-DAY-IX)                        00051100
051200             DAY-T-SELL-COUNT(WS-DAY-IX)                        00051200
051300             DAY-T-SELL-AMOUNT(WS-DAY-IX).                      00051300
051400     MOVE TRN-FD-DATE TO DAY-T-DATE(WS-DAY-IX).                 00051400
051500 410-EXIT.                                                      00051500
051600     EXIT.                                                      00051600
051700                                                                00051700
051800*************************************************************** 00051800
051900* PRINT ONE DAILY SUMMARY LINE FROM THE DAY TABLE.              00051900
052000*************************************************************** 00052000
052100 500-DAILY-SUMMARY.                                             00052100
052200     MOVE DAY-T-MM(WS-DAY-IX) TO RPT-DD-MM.                     00052200
052300     MOVE DAY-T-DD(WS-DAY-IX) TO RPT-DD-DD.                     00052300
052400     MOVE DAY-T-YY(WS-DAY-IX) TO RPT-DD-YY.                     00052400
052500     MOVE DAY-T-TRADE-COUNT(WS-DAY-IX)  TO RPT-DD-TRADE-COUNT.  00052500
052600     MOVE DAY-T-TOTAL-AMOUNT(WS-DAY-IX) TO RPT-DD-TOTAL-AMOUNT. 00052600
052700     MOVE DAY-T-BUY-COUNT(WS-DAY-IX)    TO RPT-DD-BUY-COUNT.    00052700
052800     MOVE DAY-T-BUY-AMOUNT(WS-DAY-IX)   TO RPT-DD-BUY-AMOUNT.   00052800
052900     MOVE DAY-T-SELL-COUNT(WS-DAY-IX)   TO RPT-DD-SELL-COUNT.   00052900
053000     MOVE DAY-T-SELL-AMOUNT(WS-DAY-IX)  TO RPT-DD-SELL-AMOUNT.  00053000
053100     WRITE REPORT-RECORD FROM RPT-DAILY-DETAIL AFTER 1.         00053100
053200 500-EXIT.                                                      00053200
053300     EXIT.                                                      00053300
053400                                                                00053400
053500 890-CLOSE-FILES.                                               00053500
053600     CLOSE USER-FILE STOCK-FILE HOLDING-FILE TRANSACTION-FILE   00053600
053700           REPORT-FILE.                                         00053700
053800 890-EXIT.                                                      00053800
053900     EXIT.                                                      00053900
054000                                                                00054000
054100*************************************************************** 00054100
054200* GRAND TOTAL LINE - NUMBER OF USERS REPORTED AND GRAND TOTAL   00054200
054300* ASSET VALUE ACROSS ALL USERS ON THE RUN.                      00054300
054400*************************************************************** 00054400
054500 900-GRAND-TOTAL.                                               00054500
054600     MOVE WS-USERS-REPORTED    TO RPT-GT-USERS.                 00054600
054700     MOVE WS-GRAND-TOTAL-ASSET TO RPT-GT-ASSET.                 00054700
054800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.          00054800
054900 900-EXIT.                                                      00054900
055000     EXIT.                                                      00055000
