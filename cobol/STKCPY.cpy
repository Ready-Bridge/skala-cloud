000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  STKCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* STOCK MASTER RECORD LAYOUT - TRADING-ENGINE FLOW.
001000* ONE ENTRY PER LISTED STOCK.  CARRIES THE CURRENT AND
001100* PREVIOUS CLOSE PRICE SO THE NIGHTLY LOAD (NOT IN THIS
001200* SYSTEM) CAN ROLL CURRENT INTO PREVIOUS BEFORE THE NEXT
001300* DAY'S PRICE FEED IS APPLIED.  USED BY STK1TRD, STK2ANL
001400* AND BY THE MAINTENANCE PROGRAM STK3MNT, WHICH CARRIES
001500* THE SAME LAYOUT UNDER THE SIMPLE (PLAYER) FLOW'S NAME/
001600* PRICE-ONLY MAINTENANCE RULES.
001700*
001800* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001900* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
002000* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
002100* RECORD, 10 WHEN NESTED INSIDE AN OCCURS TABLE ENTRY.
002200*
002300* CHANGE LOG.
002400*   093089  DS  0000  ORIGINAL LAYOUT.
002500*   110391  DS  0077  ADDED STK-PREV-PRICE FOR DAY-OVER-DAY
002600*                     MOVEMENT REPORTING.
002700*   081299  RMB 0310  Y2K REVIEW - NO DATE FIELDS PRESENT.
002800*   030894  JWK 0102  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002900*                     THE SAME COPYBOOK SERVES THE FD RECORD
003000*                     AND THE IN-MEMORY TABLE ENTRY.
003100****************************************************************
003200 :FL:  :TAG:-ID                   PIC 9(9).
003300 :FL:  :TAG:-CODE                 PIC X(10).
003400 :FL:  :TAG:-NAME                 PIC X(30).
003500 :FL:  :TAG:-CURR-PRICE           PIC S9(9)V99.
003600 :FL:  :TAG:-PREV-PRICE           PIC S9(9)V99.
003700 :FL:  :TAG:-FILLER               PIC X(20)  VALUE SPACES.
003800****************************************************************
003900* END OF STKCPY
004000****************************************************************
