000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  USRCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* TRADING-ENGINE USER (ACCOUNT HOLDER) MASTER RECORD LAYOUT.
001000* ONE ENTRY PER REGISTERED TRADING ACCOUNT.  USED BY THE
001100* TRADE EXECUTION ENGINE (STK1TRD) AND THE PORTFOLIO VALUATION
001200* / ANALYSIS PROGRAM (STK2ANL).  THE FILE IS MAINTAINED SORTED
001300* ASCENDING ON USR-ID AND IS SMALL ENOUGH TO LOAD ENTIRELY
001400* INTO A WORKING-STORAGE TABLE FOR THE DURATION OF A RUN.
001500*
001600* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001700* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
001800* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
001900* RECORD, 10 WHEN THIS COPYBOOK IS NESTED INSIDE AN OCCURS
002000* TABLE ENTRY.  SEE STK1TRD FOR BOTH STYLES OF USE.
002100*
002200* CHANGE LOG.
002300*   093089  DS  0000  ORIGINAL LAYOUT.
002400*   041592  DS  0114  ADDED USR-FILLER RESERVE FOR EXPANSION.
002500*   072698  RMB 0300  Y2K - USR-BALANCE WIDENED, NO DATE FIELDS
002600*                     IN THIS RECORD SO NO WINDOWING NEEDED.
002700*   030894  JWK 0101  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002800*                     THE SAME COPYBOOK SERVES THE FD RECORD
002900*                     AND THE IN-MEMORY TABLE ENTRY.
002950*   051611  CLM 0301  REMOVED USR-STATUS-BYTE (ACTIVE/SUSPENDED)
002960*                     ADDED UNDER TICKET 5560 - SUSPENSION WAS
002970*                     NEVER WIRED INTO STK1TRD/STK2ANL AND NO
002980*                     DESK REQUEST EVER CAME IN FOR IT.  BYTE
002990*                     FOLDED BACK INTO USR-FILLER.
003000****************************************************************
003100 :FL:  :TAG:-ID                   PIC 9(9).
003200 :FL:  :TAG:-NAME                 PIC X(20).
003300 :FL:  :TAG:-BALANCE              PIC S9(13).
003400 :FL:  :TAG:-FILLER               PIC X(18)  VALUE SPACES.
003800****************************************************************
003900* END OF USRCPY
004000****************************************************************
