000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  STK5PUR                                             00000500
000600*                                                               00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                               00000800
000900* READS THE DAY'S PRODUCT PURCHASE ORDER FILE (ARRIVAL ORDER)   00000900
001000* AND POSTS EACH ORDER AGAINST THE PRODUCT MASTER - PRICING THE 00001000
001100* PURCHASE AT THE PRODUCT'S CURRENT UNIT PRICE AND DECREMENTING 00001100
001200* STOCK ON HAND.  SMALLEST OF THE FIVE BATCH ENGINES - ONE      00001200
001300* MASTER, NO HOLDINGS, NO AVERAGE PRICE.                        00001300
001400*                                                               00001400
001500                                                                00001500
001600*************************************************************** 00001600
001700                                                                00001700
001800* CHANGE LOG.                                                   00001800
001900*   072290  DS   0000  ORIGINAL PROGRAM - ADAPTED FROM THE      00001900
002000*                      SAM3ABND TRANSACTION-AGAINST-MASTER      00002000
002100*                      UPDATE SKELETON FOR THE PRODUCT CATALOG. 00002100
002200*   021593  DS   0031  REJECTED ORDERS NOW WRITE A PURCHASE     00002200
002300*                      RECORD WITH REASON TEXT - TICKET 4521.   00002300
002400*   030894  JWK  0110  IN-MEMORY TABLE LOOKUP REPLACES THE      00002400
002500*                      OLD RANDOM-ACCESS VSAM LOOKUP - CATALOG  00002500
002600*                      IS SMALL ENOUGH TO HOLD IN STORAGE.      00002600
002700*   110196  JWK  0122  RUN TOTALS (SALES VALUE) PRINTED AT END  00002700
002800*                      OF RUN PER OPERATIONS REQUEST.           00002800
002900*   081299  RMB  0218  Y2K REVIEW - NO DATE FIELDS IN PURCPY,   00002900
003000*                      NO CHANGE REQUIRED.                      00003000
003100*   091007  CLM  0168  PRODUCT-STOCK CHECK CHANGED TO STRICT    00003100
003200*                      LESS-THAN PER TICKET 5180 - A PURCHASE   00003200
003300*                      EXACTLY EXHAUSTING STOCK NOW POSTS.      00003300
003400*************************************************************** 00003400
003500                                                                00003500
003600 IDENTIFICATION DIVISION.                                       00003600
003700 PROGRAM-ID. STK5PUR.                                           00003700
003800 AUTHOR. DOUG STOUT.                                            00003800
003900 INSTALLATION. SYSTEMS GROUP - TRADING SERVICES.                00003900
004000 DATE-WRITTEN. 07/22/90.                                        00004000
004100 DATE-COMPILED.                                                 00004100
004200 SECURITY. NON-CONFIDENTIAL.                                    00004200
004300                                                                00004300
004400 ENVIRONMENT DIVISION.                                          00004400
004500 CONFIGURATION SECTION.                                         00004500
004600 SOURCE-COMPUTER. IBM-370.                                      00004600
004700 OBJECT-COMPUTER. IBM-370.                                      00004700
004800 SPECIAL-NAMES.                                                 00004800
004900    C01 IS TOP-OF-FORM.                                         00004900
005000                                                                00005000
005100 INPUT-OUTPUT SECTION.                                          00005100
005200 FILE-CONTROL.                                                  00005200
005300                                                                00005300
005400    SELECT PRODUCT-FILE ASSIGN TO PRDFILE                       00005400
005500        ORGANIZATION LINE SEQUENTIAL                            00005500
005600        FILE STATUS  IS WS-PRDFILE-STATUS.                      00005600
005700                                                                00005700
005800    SELECT PRODUCT-FILE-OUT ASSIGN TO PRDOUT                    00005800
005900        ORGANIZATION LINE SEQUENTIAL                            00005900
006000        FILE STATUS  IS WS-PRDOUT-STATUS.                       00006000
006100                                                                00006100
006200    SELECT PURCHASE-ORDER-FILE ASSIGN TO PURFILE                00006200
006300        ORGANIZATION LINE SEQUENTIAL                            00006300
006400        FILE STATUS  IS WS-PURFILE-STATUS.                      00006400
006500                                                                00006500
006600    SELECT PURCHASE-FILE ASSIGN TO PURPOST                      00006600
006700        ORGANIZATION LINE SEQUENTIAL                            00006700
006800        FILE STATUS  IS WS-PURPOST-STATUS.                      00006800
006900                                                                00006900
007000    SELECT REPORT-FILE ASSIGN TO PURRPT                         00007000
007100        ORGANIZATION LINE SEQUENTIAL                            00007100
007200        FILE STATUS  IS WS-REPORT-STATUS.                       00007200
007300                                                                00007300
007400*************************************************************** 00007400
007500 DATA DIVISION.                                                 00007500
007600 FILE SECTION.                                                  00007600
007700                                                                00007700
007800 FD  PRODUCT-FILE                                               00007800
007900    RECORDING MODE IS F.                                        00007900
008000 01  PRD-FD-REC.                                                00008000
008100    COPY PRDCPY REPLACING ==:TAG:== BY ==PRD-FD==               00008100
008200                    ==:FL:== BY ==05==.                         00008200
008300                                                                00008300
008400 FD  PRODUCT-FILE-OUT                                           00008400
008500    RECORDING MODE IS F.                                        00008500
008600 01  PRO-FD-REC.                                                00008600
008700    COPY PRDCPY REPLACING ==:TAG:== BY ==PRO-FD==               00008700
008800                    ==:FL:== BY ==05==.                         00008800
008900                                                                00008900
009000 FD  PURCHASE-ORDER-FILE                                        00009000
009100    RECORDING MODE IS F.                                        00009100
009200    COPY PURCPY REPLACING ==:TAG:== BY ==PUO-FD==.              00009200
009300                                                                00009300
009400 FD  PURCHASE-FILE                                              00009400
009500    RECORDING MODE IS F.                                        00009500
009600    COPY PURCPY REPLACING ==:TAG:== BY ==PUR-FD==.              00009600
009700                                                                00009700
009800 FD  REPORT-FILE                                                00009800
009900    RECORDING MODE IS F.                                        00009900
010000 01  REPORT-RECORD                  PIC X(132).                 00010000
010100                                                                00010100
010200*************************************************************** 00010200
010300 WORKING-STORAGE SECTION.                                       00010300
010400*************************************************************** 00010400
010500                                                                00010500
010600 01  SYSTEM-DATE-AND-TIME.                                      00010600
010700    05  CURRENT-DATE.                                           00010700
010800        10  CURRENT-CC              PIC 9(2).                   00010800
010900        10  CURRENT-YY              PIC 9(2).                   00010900
011000        10  CURRENT-MM              PIC 9(2).                   00011000
011100        10  CURRENT-DD              PIC 9(2).                   00011100
011200    05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).       00011200
011300                                                                00011300
011400 77  WS-PRDFILE-STATUS           PIC X(2)  VALUE SPACES.        00011400
011500 77  WS-PRDOUT-STATUS            PIC X(2)  VALUE SPACES.        00011500
011600 77  WS-PURFILE-STATUS           PIC X(2)  VALUE SPACES.        00011600
011700 77  WS-PURPOST-STATUS           PIC X(2)  VALUE SPACES.        00011700
011800 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00011800
011900 77  WS-ORDER-EOF                PIC X     VALUE "N".           00011900
012000     88 ORDER-EOF                VALUE "Y".                     00012000
012100 77  WS-REJECT-SW                PIC X     VALUE "N".           00012100
012200     88 ORDER-REJECTED           VALUE "Y".                     00012200
012300 77  WS-REJECT-REASON            PIC X(30) VALUE SPACES.        00012300
012400                                                                00012400
012500 77  WS-PRODUCT-IX               PIC S9(4) COMP.                00012500
012600 77  WS-TOTAL-PRICE              PIC S9(11)V99 COMP-3.          00012600
012700                                                                00012700
012800 01  REPORT-TOTALS.                                             00012800
012900    05  NUM-ORDERS-READ             PIC S9(9) COMP-3 VALUE +0.  00012900
013000    05  NUM-ORDERS-POSTED           PIC S9(9) COMP-3 VALUE +0.  00013000
013100    05  NUM-ORDERS-REJECTED         PIC S9(9) COMP-3 VALUE +0.  00013100
013200    05  TOTAL-SALES-VALUE          PIC S9(11)V99 COMP-3 VALUE 0.00013200
013300                                                                00013300
013400*************************************************************** 00013400
013500* IN-MEMORY PRODUCT CATALOG - LOADED ONCE AT START OF RUN       00013500
013600*************************************************************** 00013600
013700 77  WS-PRODUCT-COUNT                PIC S9(4) COMP VALUE +0.   00013700
013800 01  PRODUCT-TABLE.                                             00013800
013900    05  PRODUCT-ENTRY OCCURS 2000 TIMES                         00013900
014000            INDEXED BY PRODUCT-TBL-IX.                          00014000
014100        COPY PRDCPY REPLACING ==:TAG:== BY ==PRD-T==            00014100
014200                      ==:FL:== BY ==10==.                       00014200
014300                                                                00014300
014400*************************************************************** 00014400
014500* PRINT LINES FOR THE END-OF-RUN TOTALS REPORT                  00014500
014600*************************************************************** 00014600
014700 01  RPT-HEADER1.                                               00014700
014800    05  FILLER                     PIC X(40)                    00014800
014900              VALUE "PRODUCT PURCHASE RUN TOTALS    DATE: ".    00014900
015000    05  RPT-MM                     PIC 99.                      00015000
015100    05  FILLER                     PIC X VALUE "/".             00015100
015200    05  RPT-DD                     PIC 99.                      00015200
015300    05  FILLER                     PIC X VALUE "/".             00015300
015400    05  RPT-YY                     PIC 99.                      00015400
015500    05  FILLER                     PIC X(79) VALUE SPACES.      00015500
015600 01  RPT-HEADER1-CHK REDEFINES RPT-HEADER1.                     00015600
015700    05  FILLER                     PIC X(132).                  00015700
015800 01  RPT-DETAIL-LINE.                                           00015800
015900    05  RPT-LABEL                  PIC X(30) VALUE SPACES.      00015900
016000    05  RPT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99.        00016000
016100    05  FILLER                     PIC X(85) VALUE SPACES.      00016100
016200 01  RPT-DETAIL-LINE-CHK REDEFINES RPT-DETAIL-LINE.             00016200
016300    05  FILLER                     PIC X(132).                  00016300
016400                                                                00016400
016500*************************************************************** 00016500
016600 PROCEDURE DIVISION.                                            00016600
016700*************************************************************** 00016700
016800                                                                00016800
016900 000-MAIN.                                                      00016900
017000    PERFORM 010-OPEN-FILES THRU 010-EXIT.                       00017000
017100    PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.                    00017100
017200    PERFORM 210-READ-ORDER THRU 210-EXIT.                       00017200
017300    PERFORM 200-PROCESS-ORDER THRU 200-EXIT                     00017300
017400            UNTIL ORDER-EOF.                                    00017400
017500    PERFORM 800-WRITE-PRODUCTS THRU 800-EXIT.                   00017500
017600    PERFORM 900-PRINT-TOTALS THRU 900-EXIT.                     00017600
017700    PERFORM 890-CLOSE-FILES THRU 890-EXIT.                      00017700
017800    GOBACK.                                                     00017800
017900                                                                00017900
018000 010-OPEN-FILES.                                                00018000
018100    OPEN INPUT  PRODUCT-FILE PURCHASE-ORDER-FILE.               00018100
018200    OPEN OUTPUT PRODUCT-FILE-OUT PURCHASE-FILE REPORT-FILE.     00018200
018300    IF WS-PRDFILE-STATUS NOT = "00"                             00018300
018400        DISPLAY "STK5PUR - ERROR OPENING PRODUCT FILE. RC: "    00018400
018500                WS-PRDFILE-STATUS                               00018500
018600        MOVE 16 TO RETURN-CODE                                  00018600
018700        MOVE "Y" TO WS-ORDER-EOF                                00018700
018800    END-IF.                                                     00018800
018900 010-EXIT.                                                      00018900
019000    EXIT.                                                       00019000
019100                                                                00019100
019200*************************************************************** 00019200
019300* LOAD THE PRODUCT CATALOG INTO WORKING STORAGE.  THE CATALOG   00019300
019400* IS SMALL ENOUGH TO HOLD ENTIRELY IN STORAGE FOR THE RUN -     00019400
019500* SAME RATIONALE AS STK1TRD/STK4BS - SEE TICKET 4690.           00019500
019600*************************************************************** 00019600
019700 100-LOAD-PRODUCTS.                                             00019700
019800    READ PRODUCT-FILE INTO PRODUCT-ENTRY(WS-PRODUCT-COUNT + 1)  00019800
019900        AT END GO TO 100-EXIT.                                  00019900
020000    ADD 1 TO WS-PRODUCT-COUNT.                                  00020000
020100    GO TO 100-LOAD-PRODUCTS.                                    00020100
020200 100-EXIT.                                                      00020200
020300    EXIT.                                                       00020300
020400                                                                00020400
020500 210-READ-ORDER.                                                00020500
020600    READ PURCHASE-ORDER-FILE INTO PUO-FD-REC                    00020600
020700        AT END MOVE "Y" TO WS-ORDER-EOF.                        00020700
020800 210-EXIT.                                                      00020800
020900    EXIT.                                                       00020900
021000                                                                00021000
021100*************************************************************** 00021100
021200* PER-ORDER PROCESSING - FIND PRODUCT, CHECK STOCK ON HAND,     00021200
021300* PRICE THE PURCHASE, POST OR REJECT, WRITE A PURCHASE RECORD.  00021300
021400*************************************************************** 00021400
021500 200-PROCESS-ORDER.                                             00021500
021600    ADD 1 TO NUM-ORDERS-READ.                                   00021600
021700    MOVE "N" TO WS-REJECT-SW.                                   00021700
021800    MOVE SPACES TO WS-REJECT-REASON.                            00021800
021900    PERFORM 220-FIND-PRODUCT THRU 220-EXIT.                     00021900
022000    IF NOT ORDER-REJECTED                                       00022000
022100        IF PRD-T-STOCK(WS-PRODUCT-IX) < PUO-FD-QUANTITY         00022100
022200            MOVE "Y" TO WS-REJECT-SW                            00022200
022300            MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON       00022300
022400        ELSE                                                    00022400
022500            COMPUTE WS-TOTAL-PRICE =                            00022500
022600                PRD-T-PRICE(WS-PRODUCT-IX) * PUO-FD-QUANTITY    00022600
022700            SUBTRACT PUO-FD-QUANTITY                            00022700
022800                    FROM PRD-T-STOCK(WS-PRODUCT-IX)             00022800
022900            ADD WS-TOTAL-PRICE TO TOTAL-SALES-VALUE             00022900
023000        END-IF                                                  00023000
023100    END-IF.                                                     00023100
023200    PERFORM 250-WRITE-PURCHASE THRU 250-EXIT.                   00023200
023300    PERFORM 210-READ-ORDER THRU 210-EXIT.                       00023300
023400 200-EXIT.                                                      00023400
023500    EXIT.                                                       00023500
023600                                                                00023600
023700 220-FIND-PRODUCT.                                              00023700
023800    SET PRODUCT-TBL-IX TO 1.                                    00023800
023900    SET WS-PRODUCT-IX TO 0.                                     00023900
024000 220-SEARCH.                                                    00024000
024100    IF PRODUCT-TBL-IX > WS-PRODUCT-COUNT                        00024100
024200        MOVE "Y" TO WS-REJECT-SW                                00024200
024300        MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON            00024300
024400        GO TO 220-EXIT                                          00024400
024500    END-IF.                                                     00024500
024600    IF PRD-T-ID(PRODUCT-TBL-IX) = PUO-FD-PRODUCT-ID             00024600
024700        SET WS-PRODUCT-IX TO PRODUCT-TBL-IX                     00024700
024800        GO TO 220-EXIT                                          00024800
024900    END-IF.                                                     00024900
025000    SET PRODUCT-TBL-IX UP BY 1.                                 00025000
025100    GO TO 220-SEARCH.                                           00025100
025200 220-EXIT.                                                      00025200
025300    EXIT.                                                       00025300
025400                                                                00025400
025500*************************************************************** 00025500
025600* WRITE THE PURCHASE RECORD FOR THIS ORDER - POSTED OR          00025600
025700* REJECTED.  A REJECTED ORDER MUST NOT HAVE CHANGED THE         00025700
025800* PRODUCT CATALOG - SEE PARAGRAPH 200 ABOVE.                    00025800
025900*************************************************************** 00025900
026000 250-WRITE-PURCHASE.                                            00026000
026100    MOVE PUO-FD-MEMBER-ID   TO PUR-FD-MEMBER-ID.                00026100
026200    MOVE PUO-FD-PRODUCT-ID  TO PUR-FD-PRODUCT-ID.               00026200
026300    MOVE PUO-FD-QUANTITY    TO PUR-FD-QUANTITY.                 00026300
026400    IF ORDER-REJECTED                                           00026400
026500        MOVE ZERO TO PUR-FD-TOTAL-PRICE                         00026500
026600        MOVE "RJ" TO PUR-FD-STATUS                              00026600
026700        MOVE WS-REJECT-REASON TO PUR-FD-REJECT-REASON           00026700
026800        ADD 1 TO NUM-ORDERS-REJECTED                            00026800
026900    ELSE                                                        00026900
027000        MOVE WS-TOTAL-PRICE TO PUR-FD-TOTAL-PRICE               00027000
027100        MOVE "OK" TO PUR-FD-STATUS                              00027100
027200        MOVE SPACES TO PUR-FD-REJECT-REASON                     00027200
027300        ADD 1 TO NUM-ORDERS-POSTED                              00027300
027400    END-IF.                                                     00027400
027500    MOVE SPACES TO PUR-FD-FILLER.                               00027500
027600    WRITE PUR-FD-REC.                                           00027600
027700 250-EXIT.                                                      00027700
027800    EXIT.                                                       00027800
027900                                                                00027900
028000*************************************************************** 00028000
028100* REWRITE THE UPDATED PRODUCT CATALOG.                          00028100
028200*************************************************************** 00028200
028300 800-WRITE-PRODUCTS.                                            00028300
028400    SET PRODUCT-TBL-IX TO 1.                                    00028400
028500 800-LOOP.                                                      00028500
028600    IF PRODUCT-TBL-IX > WS-PRODUCT-COUNT                        00028600
028700        GO TO 800-EXIT                                          00028700
028800    END-IF.                                                     00028800
028900    WRITE PRO-FD-REC FROM PRODUCT-ENTRY(PRODUCT-TBL-IX).        00028900
029000    SET PRODUCT-TBL-IX UP BY 1.                                 00029000
029100    GO TO 800-LOOP.                                             00029100
029200 800-EXIT.                                                      00029200
029300    EXIT.                                                       00029300
029400                                                                00029400
029500 890-CLOSE-FILES.                                               00029500
029600    CLOSE PRODUCT-FILE PRODUCT-FILE-OUT PURCHASE-ORDER-FILE     00029600
029700          PURCHASE-FILE REPORT-FILE.                            00029700
029800 890-EXIT.                                                      00029800
029900    EXIT.                                                       00029900
030000                                                                00030000
030100*************************************************************** 00030100
030200* PRINT THE RUN TOTALS REQUIRED BY OPERATIONS - TICKET 4690.    00030200
030300*************************************************************** 00030300
030400 900-PRINT-TOTALS.                                              00030400
030500    ACCEPT CURRENT-DATE FROM DATE.                              00030500
030600    MOVE CURRENT-MM TO RPT-MM.                                  00030600
030700    MOVE CURRENT-DD TO RPT-DD.                                  00030700
030800    MOVE CURRENT-YY TO RPT-YY.                                  00030800
030900    WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00030900
031000    MOVE "ORDERS READ"       TO RPT-LABEL.                      00031000
031100    MOVE NUM-ORDERS-READ      TO RPT-AMOUNT.                    00031100
031200    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00031200
031300    MOVE "ORDERS POSTED"     TO RPT-LABEL.                      00031300
031400    MOVE NUM-ORDERS-POSTED    TO RPT-AMOUNT.                    00031400
031500    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.           00031500
031600    MOVE "ORDERS REJECTED"   TO RPT-LABEL.                      00031600
031700    MOVE NUM-ORDERS-REJECTED  TO RPT-AMOUNT.                    00031700
031800    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.           00031800
031900    MOVE "TOTAL SALES VALUE" TO RPT-LABEL.                      00031900
032000    MOVE TOTAL-SALES-VALUE    TO RPT-AMOUNT.                    00032000
032100    WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00032100
032200 900-EXIT.                                                      00032200
032300    EXIT.                                                       00032300
