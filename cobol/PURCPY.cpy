000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  PURCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PURCHASE ORDER / PURCHASE RECORD LAYOUT - PRODUCT
001000* PURCHASE FLOW.  THE SAME LAYOUT SERVES BOTH AS THE
001100* INPUT PURCHASE ORDER (PUR-MEMBER-ID, PUR-PRODUCT-ID,
001200* PUR-QUANTITY POPULATED, PRICING FIELDS BLANK) AND AS
001300* THE OUTPUT PURCHASE RECORD WRITTEN BY STK5PUR ONCE
001400* PRICING AND STATUS HAVE BEEN DETERMINED.
001500*
001600* CHANGE LOG.
001700*   041592  DS  0119  ORIGINAL LAYOUT.
001800*   081299  RMB 0313  Y2K REVIEW - NO DATE FIELDS PRESENT.
001900****************************************************************
002000 01  :TAG:-REC.
002100     05  :TAG:-MEMBER-ID            PIC 9(9).
002200     05  :TAG:-PRODUCT-ID           PIC 9(9).
002300     05  :TAG:-QUANTITY             PIC 9(9).
002400     05  :TAG:-TOTAL-PRICE          PIC S9(11)V99.
002500     05  :TAG:-STATUS               PIC X(2).
002600         88 :TAG:-POSTED            VALUE "OK".
002700         88 :TAG:-REJECTED          VALUE "RJ".
002800     05  :TAG:-REJECT-REASON        PIC X(30).
002900     05  :TAG:-FILLER               PIC X(09)  VALUE SPACES.
003000****************************************************************
003100* END OF PURCPY
003200****************************************************************
