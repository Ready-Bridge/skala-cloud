000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  STK1TRD                                             00000500
000600*                                                               00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                               00000800
000900* READS THE DAY'S TRADE ORDER FILE (ARRIVAL ORDER) AND POSTS    00000900
001000* EACH BUY/SELL AGAINST THE USER AND HOLDING MASTERS, WRITING   00001000
001100* A TRANSACTION LEDGER RECORD FOR EVERY ORDER READ - POSTED OR  00001100
001200* REJECTED.  THIS IS THE CORE POSTING ENGINE FOR THE TRADING    00001200
001300* DESK BATCH RUN; STK2ANL READS ITS OUTPUT MASTERS AND LEDGER   00001300
001400* TO BUILD THE NEXT-MORNING VALUATION REPORT.                   00001400
001500*                                                               00001500
001600*************************************************************** 00001600
001700*                                                               00001700
001800* CHANGE LOG.                                                   00001800
001900*   093089  DS   0000  ORIGINAL PROGRAM - ADAPTED FROM THE      00001900
002000*                      SAM3ABND TRANSACTION-AGAINST-MASTER      00002000
002100*                      UPDATE SKELETON FOR THE TRADING DESK.    00002100
002200*   112990  DS   0041  ADDED HOLDING FILE SO A SELL CAN BE      00002200
002300*                      VALIDATED AGAINST QUANTITY ON HAND.      00002300
002400*   042291  DS   0058  WEIGHTED AVERAGE PRICE RECALC ADDED ON   00002400
002500*                      BUY INTO AN EXISTING HOLDING.            00002500
002600*   081592  DS   0073  REJECTED ORDERS NOW WRITE A LEDGER       00002600
002700*                      RECORD WITH REASON TEXT - TICKET 4417.   00002700
002800*   030894  JWK  0101  IN-MEMORY TABLE LOOKUP REPLACES THE      00002800
002900*                      OLD RANDOM-ACCESS VSAM LOOKUP - MASTERS  00002900
003000*                      ARE SMALL ENOUGH TO HOLD IN STORAGE.     00003000
003100*   110196  JWK  0114  RUN TOTALS (BUY/SELL AMOUNT) PRINTED AT  00003100
003200*                      END OF RUN PER OPERATIONS REQUEST.       00003200
003300*   072698  RMB  0126  Y2K - TRADE DATE WINDOWED TO CCYYMMDD,   00003300
003400*                      SEE ORDCPY/TRNCPY CHANGE LOGS.           00003400
003500*   021799  RMB  0130  Y2K FOLLOW-UP - VERIFIED NO 2-DIGIT      00003500
003600*                      YEAR ARITHMETIC REMAINS IN THIS MODULE.  00003600
003700*   051502  JWK  0142  STOCK PRICE IS CARRIED TO THE PENNY ON   00003700
003800*                      THE STOCK MASTER BUT THE TRADING ENGINE  00003800
003900*                      POSTS IN WHOLE UNITS ONLY - TICKET 5190. 00003900
004000*   091007  CLM  0155  HOLDING TABLE ENTRY REMOVED ON A FULL    00004000
004100*                      SELL INSTEAD OF LEFT AT ZERO QUANTITY.   00004100
004200*************************************************************** 00004200
004300                                                                00004300
004400 IDENTIFICATION DIVISION.                                       00004400
004500 PROGRAM-ID. STK1TRD.                                           00004500
004600 AUTHOR. DOUG STOUT.                                            00004600
004700 INSTALLATION. SYSTEMS GROUP - TRADING SERVICES.                00004700
004800 DATE-WRITTEN. 09/30/89.                                        00004800
004900 DATE-COMPILED.                                                 00004900
005000 SECURITY. NON-CONFIDENTIAL.                                    00005000
005100                                                                00005100
005200 ENVIRONMENT DIVISION.                                          00005200
005300 CONFIGURATION SECTION.                                         00005300
005400 SOURCE-COMPUTER. IBM-370.                                      00005400
005500 OBJECT-COMPUTER. IBM-370.                                      00005500
005600 SPECIAL-NAMES.                                                 00005600
005700     C01 IS TOP-OF-FORM.                                        00005700
005800                                                                00005800
005900 INPUT-OUTPUT SECTION.                                          00005900
006000 FILE-CONTROL.                                                  00006000
006100                                                                00006100
006200     SELECT USER-FILE ASSIGN TO USRFILE                         00006200
006300         ORGANIZATION LINE SEQUENTIAL                           00006300
006400         FILE STATUS  IS WS-USRFILE-STATUS.                     00006400
006500                                                                00006500
006600     SELECT USER-FILE-OUT ASSIGN TO USROUT                      00006600
006700         ORGANIZATION LINE SEQUENTIAL                           00006700
006800         FILE STATUS  IS WS-USROUT-STATUS.                      00006800
006900                                                                00006900
007000     SELECT STOCK-FILE ASSIGN TO STKFILE                        00007000
007100         ORGANIZATION LINE SEQUENTIAL                           00007100
007200         FILE STATUS  IS WS-STKFILE-STATUS.                     00007200
007300                                                                00007300
007400     SELECT HOLDING-FILE ASSIGN TO HLDFILE                      00007400
007500         ORGANIZATION LINE SEQUENTIAL                           00007500
007600         FILE STATUS  IS WS-HLDFILE-STATUS.                     00007600
007700                                                                00007700
007800     SELECT HOLDING-FILE-OUT ASSIGN TO HLDOUT                   00007800
007900         ORGANIZATION LINE SEQUENTIAL                           00007900
008000         FILE STATUS  IS WS-HLDOUT-STATUS.                      00008000
008100                                                                00008100
008200     SELECT ORDER-FILE ASSIGN TO ORDFILE                        00008200
008300         ORGANIZATION LINE SEQUENTIAL                           00008300
008400         FILE STATUS  IS WS-ORDFILE-STATUS.                     00008400
008500                                                                00008500
008600     SELECT TRANSACTION-FILE ASSIGN TO TRNFILE                  00008600
008700         ORGANIZATION LINE SEQUENTIAL                           00008700
008800         FILE STATUS  IS WS-TRNFILE-STATUS.                     00008800
008900                                                                00008900
009000     SELECT REPORT-FILE ASSIGN TO TRNRPT                        00009000
009100         ORGANIZATION LINE SEQUENTIAL                           00009100
009200         FILE STATUS  IS WS-REPORT-STATUS.                      00009200
009300                                                                00009300
009400*************************************************************** 00009400
009500 DATA DIVISION.                                                 00009500
009600 FILE SECTION.                                                  00009600
009700                                                                00009700
009800 FD  USER-FILE                                                  00009800
009900     RECORDING MODE IS F.                                       00009900
010000 01  USR-FD-REC.                                                00010000
010100     COPY USRCPY REPLACING ==:TAG:== BY ==USR-FD==              00010100
010200                     ==:FL:== BY ==05==.                        00010200
010300                                                                00010300
010400 FD  USER-FILE-OUT                                              00010400
010500     RECORDING MODE IS F.                                       00010500
010600 01  USO-FD-REC.                                                00010600
010700     COPY USRCPY REPLACING ==:TAG:== BY ==USO-FD==              00010700
010800                     ==:FL:== BY ==05==.                        00010800
010900                                                                00010900
011000 FD  STOCK-FILE                                                 00011000
011100     RECORDING MODE IS F.                                       00011100
011200 01  STK-FD-REC.                                                00011200
011300     COPY STKCPY REPLACING ==:TAG:== BY ==STK-FD==              00011300
011400                     ==:FL:== BY ==05==.                        00011400
011500                                                                00011500
011600 FD  HOLDING-FILE                                               00011600
011700     RECORDING MODE IS F.                                       00011700
011800 01  HLD-FD-REC.                                                00011800
011900     COPY HLDCPY REPLACING ==:TAG:== BY ==HLD-FD==              00011900
012000                     ==:FL:== BY ==05==.                        00012000
012100                                                                00012100
012200 FD  HOLDING-FILE-OUT                                           00012200
012300     RECORDING MODE IS F.                                       00012300
012400 01  HLO-FD-REC.                                                00012400
012500     COPY HLDCPY REPLACING ==:TAG:== BY ==HLO-FD==              00012500
012600                     ==:FL:== BY ==05==.                        00012600
012700                                                                00012700
012800 FD  ORDER-FILE                                                 00012800
012900     RECORDING MODE IS F.                                       00012900
013000     COPY ORDCPY REPLACING ==:TAG:== BY ==ORD-FD==.             00013000
013100                                                                00013100
013200 FD  TRANSACTION-FILE                                           00013200
013300     RECORDING MODE IS F.                                       00013300
013400     COPY TRNCPY REPLACING ==:TAG:== BY ==TRN-FD==.             00013400
013500                                                                00013500
013600 FD  REPORT-FILE                                                00013600
013700     RECORDING MODE IS F.                                       00013700
013800 01  REPORT-RECORD                  PIC X(132).                 00013800
013900                                                                00013900
014000*************************************************************** 00014000
014100 WORKING-STORAGE SECTION.                                       00014100
014200*************************************************************** 00014200
014300                                                                00014300
014400 01  SYSTEM-DATE-AND-TIME.                                      00014400
014500     05  CURRENT-DATE.                                          00014500
014600         10  CURRENT-CC              PIC 9(2).                  00014600
014700         10  CURRENT-YY              PIC 9(2).                  00014700
014800         10  CURRENT-MM              PIC 9(2).                  00014800
014900         10  CURRENT-DD              PIC 9(2).                  00014900
015000     05  CURRENT-TIME.                                          00015000
015100         10  CURRENT-HH              PIC 9(2).                  00015100
015200         10  CURRENT-MIN             PIC 9(2).                  00015200
015300         10  CURRENT-SEC             PIC 9(2).                  00015300
015400         10  CURRENT-HNDSEC          PIC 9(2).                  00015400
015500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).      00015500
015600                                                                00015600
015700 77  WS-USRFILE-STATUS           PIC X(2)  VALUE SPACES.        00015700
015800 77  WS-USROUT-STATUS            PIC X(2)  VALUE SPACES.        00015800
015900 77  WS-STKFILE-STATUS           PIC X(2)  VALUE SPACES.        00015900
016000 77  WS-HLDFILE-STATUS           PIC X(2)  VALUE SPACES.        00016000
016100 77  WS-HLDOUT-STATUS            PIC X(2)  VALUE SPACES.        00016100
016200 77  WS-ORDFILE-STATUS           PIC X(2)  VALUE SPACES.        00016200
016300 77  WS-TRNFILE-STATUS           PIC X(2)  VALUE SPACES.        00016300
016400 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00016400
016500 77  WS-ORDER-EOF                PIC X     VALUE "N".           00016500
016600     88 ORDER-EOF                VALUE "Y".                     00016600
016700 77  WS-REJECT-SW                PIC X     VALUE "N".           00016700
016800     88 ORDER-REJECTED           VALUE "Y".                     00016800
016900 77  WS-REJECT-REASON            PIC X(30) VALUE SPACES.        00016900
017000                                                                00017000
017100 77  WS-USER-IX                  PIC S9(4) COMP.                00017100
017200 77  WS-STOCK-IX                 PIC S9(4) COMP.                00017200
017300 77  WS-HOLDING-IX               PIC S9(4) COMP.                00017300
017400 77  WS-SHIFT-IX                 PIC S9(4) COMP.                00017400
017500 77  WS-NEXT-TRN-ID              PIC S9(9) COMP VALUE +0.       00017500
017600 77  WS-STOCK-PRICE-WHOLE        PIC S9(9) COMP-3.              00017600
017700 77  WS-TOTAL-AMOUNT             PIC S9(13) COMP-3.             00017700
017800 77  WS-NEW-AVG-PRICE            PIC S9(11) COMP-3.             00017800
017900 77  WS-NEW-QUANTITY             PIC S9(9) COMP-3.              00017900
018000 77  WS-OLD-QTY-TIMES-AVG        PIC S9(18) COMP-3.             00018000
018100                                                                00018100
018200 01  REPORT-TOTALS.                                             00018200
018300     05  NUM-ORDERS-READ              PIC S9(9) COMP-3 VALUE +0.00018300
018400     05  NUM-ORDERS-POSTED            PIC S9(9) COMP-3 VALUE +0.00018400
018500     05  NUM-ORDERS-REJECTED          PIC S9(9) COMP-3 VALUE +0.00018500
018600     05  TOTAL-BUY-AMOUNT           PIC S9(13) COMP-3 VALUE +0. 00018600
018700     05  TOTAL-SELL-AMOUNT          PIC S9(13) COMP-3 VALUE +0. 00018700
018800                                                                00018800
018900*************************************************************** 00018900
019000* IN-MEMORY MASTER TABLES - LOADED ONCE AT START OF RUN         00019000
019100*************************************************************** 00019100
019200 77  WS-USER-COUNT                    PIC S9(4) COMP VALUE +0.  00019200
019300 01  USER-TABLE.                                                00019300
019400     05  USER-ENTRY OCCURS 2000 TIMES                           00019400
019500             INDEXED BY USER-TBL-IX.                            00019500
019600         COPY USRCPY REPLACING ==:TAG:== BY ==USR-T==           00019600
019700                       ==:FL:== BY ==10==.                      00019700
019800                                                                00019800
019900 77  WS-STOCK-COUNT                   PIC S9(4) COMP VALUE +0.  00019900
020000 01  STOCK-TABLE.                                               00020000
020100     05  STOCK-ENTRY OCCURS 2000 TIMES                          00020100
020200             INDEXED BY STOCK-TBL-IX.                           00020200
020300         COPY STKCPY REPLACING ==:TAG:== BY ==STK-T==           00020300
020400                       ==:FL:== BY ==10==.                      00020400
020500                                                                00020500
020600 77  WS-HOLDING-COUNT                 PIC S9(4) COMP VALUE +0.  00020600
020700 01  HOLDING-TABLE.                                             00020700
020800     05  HOLDING-ENTRY OCCURS 5000 TIMES                        00020800
020900             INDEXED BY HOLDING-TBL-IX.                         00020900
021000         COPY HLDCPY REPLACING ==:TAG:== BY ==HLD-T==           00021000
021100                       ==:FL:== BY ==10==.                      00021100
021200                                                                00021200
021300*************************************************************** 00021300
021400* PRINT LINES FOR THE END-OF-RUN TOTALS REPORT                  00021400
021500*************************************************************** 00021500
021600 01  RPT-HEADER1.                                               00021600
021700     05  FILLER                     PIC X(40)                   00021700
021800               VALUE "TRADE EXECUTION RUN TOTALS     DATE: ".   00021800
021900     05  RPT-MM                     PIC 99.                     00021900
022000     05  FILLER                     PIC X VALUE "/".            00022000
022100     05  RPT-DD                     PIC 99.                     00022100
022200     05  FILLER                     PIC X VALUE "/".            00022200
022300     05  RPT-YY                     PIC 99.                     00022300
022400     05  FILLER                     PIC X(79) VALUE SPACES.     00022400
022500 01  RPT-DETAIL-LINE.                                           00022500
022600     05  RPT-LABEL                  PIC X(30) VALUE SPACES.     00022600
022700     05  RPT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.      00022700
022800     05  FILLER                     PIC X(87) VALUE SPACES.     00022800
022900                                                                00022900
023000*************************************************************** 00023000
023100 PROCEDURE DIVISION.                                            00023100
023200*************************************************************** 00023200
023300                                                                00023300
023400 000-MAIN.                                                      00023400
023500     PERFORM 010-OPEN-FILES THRU 010-EXIT.                      00023500
023600     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.                    00023600
023700     PERFORM 210-READ-ORDER THRU 210-EXIT.                      00023700
023800     PERFORM 200-PROCESS-ORDER THRU 200-EXIT                    00023800
023900             UNTIL ORDER-EOF.                                   00023900
024000     PERFORM 800-WRITE-MASTERS THRU 800-EXIT.                   00024000
024100     PERFORM 900-PRINT-TOTALS THRU 900-EXIT.                    00024100
024200     PERFORM 890-CLOSE-FILES THRU 890-EXIT.                     00024200
024300     GOBACK.                                                    00024300
024400                                                                00024400
024500 010-OPEN-FILES.                                                00024500
024600     OPEN INPUT  USER-FILE STOCK-FILE HOLDING-FILE              00024600
024700                 ORDER-FILE.                                    00024700
024800     OPEN OUTPUT USER-FILE-OUT HOLDING-FILE-OUT                 00024800
024900                 TRANSACTION-FILE REPORT-FILE.                  00024900
025000     IF WS-USRFILE-STATUS NOT = "00"                            00025000
025100         DISPLAY "STK1TRD - ERROR OPENING USER FILE. RC: "      00025100
025200                 WS-USRFILE-STATUS                              00025200
025300         MOVE 16 TO RETURN-CODE                                 00025300
025400         MOVE "Y" TO WS-ORDER-EOF                               00025400
025500     END-IF.                                                    00025500
025600 010-EXIT.                                                      00025600
025700     EXIT.                                                      00025700
025800                                                                00025800
025900*************************************************************** 00025900
026000* LOAD USER, STOCK AND HOLDING MASTERS INTO WORKING STORAGE     00026000
026100* TABLES.  THE MASTERS ARE SMALL ENOUGH TO HOLD ENTIRELY IN     00026100
026200* STORAGE FOR THE DURATION OF THE RUN - SEE TICKET 4690.        00026200
026300*************************************************************** 00026300
026400 100-LOAD-MASTERS.                                              00026400
026500     PERFORM 110-LOAD-USERS THRU 110-EXIT.                      00026500
026600     PERFORM 120-LOAD-STOCKS THRU 120-EXIT.                     00026600
026700     PERFORM 130-LOAD-HOLDINGS THRU 130-EXIT.                   00026700
026800 100-EXIT.                                                      00026800
026900     EXIT.                                                      00026900
027000                                                                00027000
027100 110-LOAD-USERS.                                                00027100
027200     READ USER-FILE INTO USER-ENTRY(WS-USER-COUNT + 1)          00027200
027300         AT END GO TO 110-EXIT.                                 00027300
027400     ADD 1 TO WS-USER-COUNT.                                    00027400
027500     GO TO 110-LOAD-USERS.                                      00027500
027600 110-EXIT.                                                      00027600
027700     EXIT.                                                      00027700
027800                                                                00027800
027900 120-LOAD-STOCKS.                                               00027900
028000     READ STOCK-FILE INTO STOCK-ENTRY(WS-STOCK-COUNT + 1)       00028000
028100         AT END GO TO 120-EXIT.                                 00028100
028200     ADD 1 TO WS-STOCK-COUNT.                                   00028200
028300     GO TO 120-LOAD-STOCKS.                                     00028300
028400 120-EXIT.                                                      00028400
028500     EXIT.                                                      00028500
028600                                                                00028600
028700 130-LOAD-HOLDINGS.                                             00028700
028800     READ HOLDING-FILE INTO HOLDING-ENTRY(WS-HOLDING-COUNT + 1) 00028800
028900         AT END GO TO 130-EXIT.                                 00028900
029000     ADD 1 TO WS-HOLDING-COUNT.                                 00029000
029100     GO TO 130-LOAD-HOLDINGS.                                   00029100
029200 130-EXIT.                                                      00029200
029300     EXIT.                                                      00029300
029400                                                                00029400
029500 210-READ-ORDER.                                                00029500
029600     READ ORDER-FILE INTO ORD-FD-REC                            00029600
029700         AT END MOVE "Y" TO WS-ORDER-EOF.                       00029700
029800 210-EXIT.                                                      00029800
029900     EXIT.                                                      00029900
030000                                                                00030000
030100*************************************************************** 00030100
030200* PER-ORDER PROCESSING - BATCH FLOW STEPS 1 THRU 6.             00030200
030300*************************************************************** 00030300
030400 200-PROCESS-ORDER.                                             00030400
030500     ADD 1 TO NUM-ORDERS-READ.                                  00030500
030600     MOVE "N" TO WS-REJECT-SW.                                  00030600
030700     MOVE SPACES TO WS-REJECT-REASON.                           00030700
030800     PERFORM 220-FIND-USER THRU 220-EXIT.                       00030800
030900     IF NOT ORDER-REJECTED                                      00030900
031000         PERFORM 230-FIND-STOCK THRU 230-EXIT                   00031000
031100     END-IF.                                                    00031100
031200     IF NOT ORDER-REJECTED                                      00031200
031300         MOVE STK-T-CURR-PRICE(WS-STOCK-IX)                     00031300
031400                 TO WS-STOCK-PRICE-WHOLE                        00031400
031500         COMPUTE WS-TOTAL-AMOUNT =                              00031500
031600                 WS-STOCK-PRICE-WHOLE * ORD-FD-QUANTITY         00031600
031700         IF ORD-FD-IS-BUY                                       00031700
031800             PERFORM 300-BUY-ORDER THRU 300-EXIT                00031800
031900         ELSE                                                   00031900
032000             PERFORM 400-SELL-ORDER THRU 400-EXIT               00032000
032100         END-IF                                                 00032100
032200     END-IF.                                                    00032200
032300     PERFORM 250-WRITE-TRANSACTION THRU 250-EXIT.               00032300
032400     PERFORM 210-READ-ORDER THRU 210-EXIT.                      00032400
032500 200-EXIT.                                                      00032500
032600     EXIT.                                                      00032600
032700                                                                00032700
032800 220-FIND-USER.                                                 00032800
032900     SET USER-TBL-IX TO 1.                                      00032900
033000     SET WS-USER-IX TO 0.                                       00033000
033100 220-SEARCH.                                                    00033100
033200     IF USER-TBL-IX > WS-USER-COUNT                             00033200
033300         MOVE "Y" TO WS-REJECT-SW                               00033300
033400         MOVE "USER NOT FOUND" TO WS-REJECT-REASON              00033400
033500         GO TO 220-EXIT                                         00033500
033600     END-IF.                                                    00033600
033700     IF USR-T-ID(USER-TBL-IX) = ORD-FD-USER-ID                  00033700
033800         SET WS-USER-IX TO USER-TBL-IX                          00033800
033900         GO TO 220-EXIT                                         00033900
034000     END-IF.                                                    00034000
034100     SET USER-TBL-IX UP BY 1.                                   00034100
034200     GO TO 220-SEARCH.                                          00034200
034300 220-EXIT.                                                      00034300
034400     EXIT.                                                      00034400
034500                                                                00034500
034600 230-FIND-STOCK.                                                00034600
034700     SET STOCK-TBL-IX TO 1.                                     00034700
034800     SET WS-STOCK-IX TO 0.                                      00034800
034900 230-SEARCH.                                                    00034900
035000     IF STOCK-TBL-IX > WS-STOCK-COUNT                           00035000
035100         MOVE "Y" TO WS-REJECT-SW                               00035100
035200         MOVE "STOCK NOT FOUND" TO WS-REJECT-REASON             00035200
035300         GO TO 230-EXIT                                         00035300
035400     END-IF.                                                    00035400
035500     IF STK-T-ID(STOCK-TBL-IX) = ORD-FD-STOCK-ID                00035500
035600         SET WS-STOCK-IX TO STOCK-TBL-IX                        00035600
035700         GO TO 230-EXIT                                         00035700
035800     END-IF.                                                    00035800
035900     SET STOCK-TBL-IX UP BY 1.                                  00035900
036000     GO TO 230-SEARCH.                                          00036000
036100 230-EXIT.                                                      00036100
036200     EXIT.                                                      00036200
036300                                                                00036300
036400*************************************************************** 00036400
036500* FIND AN EXISTING HOLDING FOR (USER,STOCK).  SETS              00036500
036600* WS-HOLDING-IX TO ZERO WHEN NONE EXISTS.                       00036600
036700*************************************************************** 00036700
036800 240-FIND-HOLDING.                                              00036800
036900     SET HOLDING-TBL-IX TO 1.                                   00036900
037000     SET WS-HOLDING-IX TO 0.                                    00037000
037100 240-SEARCH.                                                    00037100
037200     IF HOLDING-TBL-IX > WS-HOLDING-COUNT                       00037200
037300         GO TO 240-EXIT                                         00037300
037400     END-IF.                                                    00037400
037500     IF HLD-T-USER-ID(HOLDING-TBL-IX) = ORD-FD-USER-ID          00037500
037600         AND HLD-T-STOCK-ID(HOLDING-TBL-IX) = ORD-FD-STOCK-ID   00037600
037700         SET WS-HOLDING-IX TO HOLDING-TBL-IX                    00037700
037800         GO TO 240-EXIT                                         00037800
037900     END-IF.                                                    00037900
038000     SET HOLDING-TBL-IX UP BY 1.                                00038000
038100     GO TO 240-SEARCH.                                          00038100
038200 240-EXIT.                                                      00038200
038300     EXIT.                                                      00038300
038400                                                                00038400
038500*************************************************************** 00038500
038600* BUY: FUNDS CHECK, WEIGHTED-AVERAGE PRICE RECALC, CASH POST.   00038600
038700*************************************************************** 00038700
038800 300-BUY-ORDER.                                                 00038800
038900     IF USR-T-BALANCE(WS-USER-IX) < WS-TOTAL-AMOUNT             00038900
039000         MOVE "Y" TO WS-REJECT-SW                               00039000
039100         MOVE "INSUFFICIENT BALANCE" TO WS-REJECT-REASON        00039100
039200         GO TO 300-EXIT                                         00039200
039300     END-IF.                                                    00039300
039400     SUBTRACT WS-TOTAL-AMOUNT FROM USR-T-BALANCE(WS-USER-IX).   00039400
039500     PERFORM 240-FIND-HOLDING THRU 240-EXIT.                    00039500
039600     IF WS-HOLDING-IX = 0                                       00039600
039700         ADD 1 TO WS-HOLDING-COUNT                              00039700
039800         SET WS-HOLDING-IX TO WS-HOLDING-COUNT                  00039800
039900         MOVE ORD-FD-USER-ID  TO HLD-T-USER-ID(WS-HOLDING-IX)   00039900
040000         MOVE ORD-FD-STOCK-ID TO HLD-T-STOCK-ID(WS-HOLDING-IX)  00040000
040100         MOVE WS-HOLDING-COUNT TO HLD-T-ID(WS-HOLDING-IX)       00040100
040200         MOVE ORD-FD-QUANTITY TO HLD-T-QUANTITY(WS-HOLDING-IX)  00040200
040300         MOVE WS-STOCK-PRICE-WHOLE TO                           00040300
040400                 HLD-T-AVG-PRICE(WS-HOLDING-IX)                 00040400
040500     ELSE                                                       00040500
040600         COMPUTE WS-OLD-QTY-TIMES-AVG =                         00040600
040700             HLD-T-QUANTITY(WS-HOLDING-IX) *                    00040700
040800             HLD-T-AVG-PRICE(WS-HOLDING-IX)                     00040800
040900         COMPUTE WS-NEW-QUANTITY =                              00040900
041000             HLD-T-QUANTITY(WS-HOLDING-IX) + ORD-FD-QUANTITY    00041000
041100         COMPUTE WS-NEW-AVG-PRICE =                             00041100
041200             (WS-OLD-QTY-TIMES-AVG + WS-TOTAL-AMOUNT) /         00041200
041300             WS-NEW-QUANTITY                                    00041300
041400         MOVE WS-NEW-QUANTITY  TO HLD-T-QUANTITY(WS-HOLDING-IX) 00041400
041500         MOVE WS-NEW-AVG-PRICE TO HLD-T-AVG-PRICE(WS-HOLDING-IX)00041500
041600     END-IF.                                                    00041600
041700     ADD WS-TOTAL-AMOUNT TO TOTAL-BUY-AMOUNT.                   00041700
041800 300-EXIT.                                                      00041800
041900     EXIT.                                                      00041900
042000                                                                00042000
042100*************************************************************** 00042100
042200* SELL: HOLDING/QUANTITY CHECK, CASH POST, HOLDING REMOVAL.     00042200
042300*************************************************************** 00042300
042400 400-SELL-ORDER.                                                00042400
042500     PERFORM 240-FIND-HOLDING THRU 240-EXIT.                    00042500
042600     IF WS-HOLDING-IX = 0                                       00042600
042700         MOVE "Y" TO WS-REJECT-SW                               00042700
042800         MOVE "STOCK NOT OWNED" TO WS-REJECT-REASON             00042800
042900         GO TO 400-EXIT                                         00042900
043000     END-IF.                                                    00043000
043100     IF HLD-T-QUANTITY(WS-HOLDING-IX) < ORD-FD-QUANTITY         00043100
043200         MOVE "Y" TO WS-REJECT-SW                               00043200
043300         MOVE "INSUFFICIENT QUANTITY" TO WS-REJECT-REASON       00043300
043400         GO TO 400-EXIT                                         00043400
043500     END-IF.                                                    00043500
043600     ADD WS-TOTAL-AMOUNT TO USR-T-BALANCE(WS-USER-IX).          00043600
043700     IF HLD-T-QUANTITY(WS-HOLDING-IX) = ORD-FD-QUANTITY         00043700
043800         PERFORM 410-REMOVE-HOLDING THRU 410-EXIT               00043800
043900     ELSE                                                       00043900
044000         SUBTRACT ORD-FD-QUANTITY                               00044000
044100                 FROM HLD-T-QUANTITY(WS-HOLDING-IX)             00044100
044200     END-IF.                                                    00044200
044300     ADD WS-TOTAL-AMOUNT TO TOTAL-SELL-AMOUNT.                  00044300
044400 400-EXIT.                                                      00044400
044500     EXIT.                                                      00044500
044600                                                                00044600
044700*************************************************************** 00044700
044800* SLIDE THE REMAINING HOLDING ENTRIES DOWN ONE SLOT SO THE      00044800
044900* TABLE STAYS DENSE - THE SEARCH PARAGRAPHS DEPEND ON THAT.     00044900
045000*************************************************************** 00045000
045100 410-REMOVE-HOLDING.                                            00045100
045200     SET WS-SHIFT-IX TO WS-HOLDING-IX.                          00045200
045300 410-SHIFT.                                                     00045300
045400     IF WS-SHIFT-IX >= WS-HOLDING-COUNT                         00045400
045500         GO TO 410-DONE                                         00045500
045600     END-IF.                                                    00045600
045700     MOVE HOLDING-ENTRY(WS-SHIFT-IX + 1)                        00045700
045800             TO HOLDING-ENTRY(WS-SHIFT-IX).                     00045800
045900     ADD 1 TO WS-SHIFT-IX.                                      00045900
046000     GO TO 410-SHIFT.                                           00046000
046100 410-DONE.                                                      00046100
046200     SUBTRACT 1 FROM WS-HOLDING-COUNT.                          00046200
046300 410-EXIT.                                                      00046300
046400     EXIT.                                                      00046400
046500                                                                00046500
046600*************************************************************** 00046600
046700* WRITE THE TRANSACTION LEDGER RECORD FOR THIS ORDER - POSTED   00046700
046800* OR REJECTED.  A REJECTED ORDER MUST NOT HAVE CHANGED ANY      00046800
046900* MASTER - SEE PARAGRAPHS 300 AND 400 ABOVE.                    00046900
047000*************************************************************** 00047000
047100 250-WRITE-TRANSACTION.                                         00047100
047200     ADD 1 TO WS-NEXT-TRN-ID.                                   00047200
047300     MOVE WS-NEXT-TRN-ID      TO TRN-FD-ID.                     00047300
047400     MOVE ORD-FD-USER-ID      TO TRN-FD-USER-ID.                00047400
047500     MOVE ORD-FD-STOCK-ID     TO TRN-FD-STOCK-ID.               00047500
047600     MOVE ORD-FD-TYPE         TO TRN-FD-TYPE.                   00047600
047700     MOVE ORD-FD-QUANTITY     TO TRN-FD-QUANTITY.               00047700
047800     MOVE ORD-FD-DATE         TO TRN-FD-DATE.                   00047800
047900     IF ORDER-REJECTED                                          00047900
048000         MOVE ZERO TO TRN-FD-PRICE TRN-FD-TOTAL-AMOUNT          00048000
048100         MOVE "RJ" TO TRN-FD-STATUS                             00048100
048200         MOVE WS-REJECT-REASON TO TRN-FD-REJECT-REASON          00048200
048300         ADD 1 TO NUM-ORDERS-REJECTED                           00048300
048400     ELSE                                                       00048400
048500         MOVE WS-STOCK-PRICE-WHOLE TO TRN-FD-PRICE              00048500
048600         MOVE WS-TOTAL-AMOUNT      TO TRN-FD-TOTAL-AMOUNT       00048600
048700         MOVE "OK" TO TRN-FD-STATUS                             00048700
048800         MOVE SPACES TO TRN-FD-REJECT-REASON                    00048800
048900         ADD 1 TO NUM-ORDERS-POSTED                             00048900
049000     END-IF.                                                    00049000
049100     MOVE SPACES TO TRN-FD-FILLER.                              00049100
049200     WRITE TRN-FD-REC.                                          00049200
049300 250-EXIT.                                                      00049300
049400     EXIT.                                                      00049400
049500                                                                00049500
049600*************************************************************** 00049600
049700* REWRITE THE UPDATED USER AND HOLDING MASTERS.                 00049700
049800*************************************************************** 00049800
049900 800-WRITE-MASTERS.                                             00049900
050000     SET USER-TBL-IX TO 1.                                      00050000
050100 800-USER-LOOP.                                                 00050100
050200     IF USER-TBL-IX > WS-USER-COUNT                             00050200
050300         GO TO 800-USER-DONE                                    00050300
050400     END-IF.                                                    00050400
050500     WRITE USO-FD-REC FROM USER-ENTRY(USER-TBL-IX).             00050500
050600     SET USER-TBL-IX UP BY 1.                                   00050600
050700     GO TO 800-USER-LOOP.                                       00050700
050800 800-USER-DONE.                                                 00050800
050900     SET HOLDING-TBL-IX TO 1.                                   00050900
051000 800-HOLDING-LOOP.                                              00051000
051100     IF HOLDING-TBL-IX > WS-HOLDING-COUNT                       00051100
051200         GO TO 800-EXIT                                         00051200
051300     END-IF.                                                    00051300
051400     WRITE HLO-FD-REC FROM HOLDING-ENTRY(HOLDING-TBL-IX).       00051400
051500     SET HOLDING-TBL-IX UP BY 1.                                00051500
051600     GO TO 800-HOLDING-LOOP.                                    00051600
051700 800-EXIT.                                                      00051700
051800     EXIT.                                                      00051800
051900                                                                00051900
052000 890-CLOSE-FILES.                                               00052000
052100     CLOSE USER-FILE USER-FILE-OUT STOCK-FILE HOLDING-FILE      00052100
052200           HOLDING-FILE-OUT ORDER-FILE TRANSACTION-FILE         00052200
052300           REPORT-FILE.                                         00052300
052400 890-EXIT.                                                      00052400
052500     EXIT.                                                      00052500
052600                                                                00052600
052700*************************************************************** 00052700
052800* PRINT THE RUN TOTALS REQUIRED BY OPERATIONS - TICKET 4690.    00052800
052900*************************************************************** 00052900
053000 900-PRINT-TOTALS.                                              00053000
053100     ACCEPT CURRENT-DATE FROM DATE.                             00053100
053200     MOVE CURRENT-MM TO RPT-MM.                                 00053200
053300     MOVE CURRENT-DD TO RPT-DD.                                 00053300
053400     MOVE CURRENT-YY TO RPT-YY.                                 00053400
053500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.           00053500
053600     MOVE "ORDERS READ"       TO RPT-LABEL.                     00053600
053700     MOVE NUM-ORDERS-READ      TO RPT-AMOUNT.                   00053700
053800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.          00053800
053900     MOVE "ORDERS POSTED"     TO RPT-LABEL.                     00053900
054000     MOVE NUM-ORDERS-POSTED    TO RPT-AMOUNT.                   00054000
054100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.          00054100
054200     MOVE "ORDERS REJECTED"   TO RPT-LABEL.                     00054200
054300     MOVE NUM-ORDERS-REJECTED  TO RPT-AMOUNT.                   00054300
054400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.          00054400
054500     MOVE "TOTAL BUY AMOUNT"  TO RPT-LABEL.                     00054500
054600     MOVE TOTAL-BUY-AMOUNT     TO RPT-AMOUNT.                   00054600
054700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.          00054700
054800     MOVE "TOTAL SELL AMOUNT" TO RPT-LABEL.                     00054800
054900     MOVE TOTAL-SELL-AMOUNT    TO RPT-AMOUNT.                   00054900
055000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.          00055000
055100 900-EXIT.                                                      00055100
055200     EXIT.                                                      00055200
