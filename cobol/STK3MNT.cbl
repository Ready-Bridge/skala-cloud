000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  STK3MNT                                             00000500
000600*                                                               00000600
000700* AUTHOR :  DOUG STOUT                                          00000700
000800*                                                               00000800
000900* PLAYER ACCOUNT AND STOCK MASTER MAINTENANCE RUN FOR THE SIMPLE00000900
001000* (PLAYER) FLOW - CREATE/UPDATE/DELETE PLAYER, CREATE/UPDATE/   00001000
001100* DELETE STOCK.  ONE MAINTENANCE REQUEST RECORD IS PROCESSED PER00001100
001200* ITERATION; REJECTED REQUESTS ARE LOGGED WITH A REASON AND     00001200
001300* LEAVE BOTH MASTERS UNCHANGED.  PLAYER AND STOCK MASTERS ARE   00001300
001400* REWRITTEN IN FULL AT END OF RUN.                              00001400
001500*                                                               00001500
001600*************************************************************** 00001600
001700*                                                               00001700
001800* CHANGE LOG.                                                   00001800
001900*   041592  DS   0000  ORIGINAL PROGRAM - ADAPTED FROM THE      00001900
002000*                      CALCCOST EDIT/VALIDATE SKELETON FOR THE  00002000
002100*                      SIMPLE PLAYER FLOW MASTER MAINTENANCE.   00002100
002200*   091592  DS   0012  STOCK CREATE/UPDATE/DELETE ACTIONS ADDED 00002200
002300*                      TO THE SAME RUN - TICKET 4021.           00002300
002400*   030894  JWK  0033  IN-MEMORY TABLE LOOKUP REPLACES THE OLD  00002400
002500*                      RANDOM-ACCESS VSAM LOOKUP - MASTERS ARE  00002500
002600*                      SMALL ENOUGH TO HOLD IN STORAGE.         00002600
002700*   081299  RMB  0210  Y2K REVIEW - NO DATE FIELDS ON EITHER    00002700
002800*                      MASTER OR ON THE REQUEST RECORD.         00002800
002900*   061502  JWK  0241  REQUEST COUNTS (READ/ACCEPTED/REJECTED)  00002900
003000*                      PRINTED AT END OF RUN PER OPERATIONS     00003000
003100*                      REQUEST - TICKET 5078.                   00003100
003200*   042207  CLM  0266  DUPLICATE-ID AND DUPLICATE-NAME CHECKS   00003200
003300*                      NOW SCAN THE FULL TABLE INSTEAD OF       00003300
003400*                      STOPPING AT THE FIRST BLANK SLOT - TICKET00003400
003500*                      6141.                                    00003500
003600*************************************************************** 00003600
003700                                                                00003700
003800 IDENTIFICATION DIVISION.                                       00003800
003900 PROGRAM-ID. STK3MNT.                                           00003900
004000 AUTHOR. DOUG STOUT.                                            00004000
004100 INSTALLATION. SYSTEMS GROUP - TRADING SERVICES.                00004100
004200 DATE-WRITTEN. 04/15/92.                                        00004200
004300 DATE-COMPILED.                                                 00004300
004400 SECURITY. NON-CONFIDENTIAL.                                    00004400
004500                                                                00004500
004600 ENVIRONMENT DIVISION.                                          00004600
004700 CONFIGURATION SECTION.                                         00004700
004800 SOURCE-COMPUTER. IBM-370.                                      00004800
004900 OBJECT-COMPUTER. IBM-370.                                      00004900
005000 SPECIAL-NAMES.                                                 00005000
005100     C01 IS TOP-OF-FORM.                                        00005100
005200                                                                00005200
005300 INPUT-OUTPUT SECTION.                                          00005300
005400 FILE-CONTROL.                                                  00005400
005500                                                                00005500
005600     SELECT PLAYER-FILE ASSIGN TO PLYFILE                       00005600
005700         ORGANIZATION LINE SEQUENTIAL                           00005700
005800         FILE STATUS  IS WS-PLYFILE-STATUS.                     00005800
005900                                                                00005900
006000     SELECT PLAYER-FILE-OUT ASSIGN TO PLYOUT                    00006000
006100         ORGANIZATION LINE SEQUENTIAL                           00006100
006200         FILE STATUS  IS WS-PLYOUT-STATUS.                      00006200
006300                                                                00006300
006400     SELECT STOCK-FILE ASSIGN TO STKFILE                        00006400
006500         ORGANIZATION LINE SEQUENTIAL                           00006500
006600         FILE STATUS  IS WS-STKFILE-STATUS.                     00006600
006700                                                                00006700
006800     SELECT STOCK-FILE-OUT ASSIGN TO STKOUT                     00006800
006900         ORGANIZATION LINE SEQUENTIAL                           00006900
007000         FILE STATUS  IS WS-STKOUT-STATUS.                      00007000
007100                                                                00007100
007200     SELECT REQUEST-FILE ASSIGN TO MNTFILE                      00007200
007300         ORGANIZATION LINE SEQUENTIAL                           00007300
007400         FILE STATUS  IS WS-MNTFILE-STATUS.                     00007400
007500                                                                00007500
007600     SELECT REPORT-FILE ASSIGN TO MNTRPT                        00007600
007700         ORGANIZATION LINE SEQUENTIAL                           00007700
007800         FILE STATUS  IS WS-REPORT-STATUS.                      00007800
007900                                                                00007900
008000*************************************************************** 00008000
008100 DATA DIVISION.                                                 00008100
008200 FILE SECTION.                                                  00008200
008300                                                                00008300
008400 FD  PLAYER-FILE                                                00008400
008500     RECORDING MODE IS F.                                       00008500
008600 01  PLY-FD-REC.                                                00008600
008700     COPY PLYCPY REPLACING ==:TAG:== BY ==PLY-FD==              00008700
008800                     ==:FL:== BY ==05==.                        00008800
008900                                                                00008900
009000 FD  PLAYER-FILE-OUT                                            00009000
009100     RECORDING MODE IS F.                                       00009100
009200 01  PLO-FD-REC.                                                00009200
009300     COPY PLYCPY REPLACING ==:TAG:== BY ==PLO-FD==              00009300
009400                     ==:FL:== BY ==05==.                        00009400
009500                                                                00009500
009600 FD  STOCK-FILE                                                 00009600
009700     RECORDING MODE IS F.                                       00009700
009800 01  STK-FD-REC.                                                00009800
009900     COPY STKCPY REPLACING ==:TAG:== BY ==STK-FD==              00009900
010000                     ==:FL:== BY ==05==.                        00010000
010100                                                                00010100
010200 FD  STOCK-FILE-OUT                                             00010200
010300     RECORDING MODE IS F.                                       00010300
010400 01  STO-FD-REC.                                                00010400
010500     COPY STKCPY REPLACING ==:TAG:== BY ==STO-FD==              00010500
010600                     ==:FL:== BY ==05==.                        00010600
010700                                                                00010700
010800 FD  REQUEST-FILE                                               00010800
010900     RECORDING MODE IS F.                                       00010900
011000     COPY MNTCPY REPLACING ==:TAG:== BY ==MNT-FD==.             00011000
011100                                                                00011100
011200 FD  REPORT-FILE                                                00011200
011300     RECORDING MODE IS F.                                       00011300
011400 01  REPORT-RECORD                  PIC X(132).                 00011400
011500                                                                00011500
011600*************************************************************** 00011600
011700 WORKING-STORAGE SECTION.                                       00011700
011800*************************************************************** 00011800
011900                                                                00011900
012000 01  SYSTEM-DATE-AND-TIME.                                      00012000
012100     05  CURRENT-DATE.                                          00012100
012200         10  CURRENT-CC              PIC 9(2).                  00012200
012300         10  CURRENT-YY              PIC 9(2).                  00012300
012400         10  CURRENT-MM              PIC 9(2).                  00012400
012500         10  CURRENT-DD              PIC 9(2).                  00012500
012600     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(8).      00012600
012700                                                                00012700
012800 77  WS-PLYFILE-STATUS           PIC X(2)  VALUE SPACES.        00012800
012900 77  WS-PLYOUT-STATUS            PIC X(2)  VALUE SPACES.        00012900
013000 77  WS-STKFILE-STATUS           PIC X(2)  VALUE SPACES.        00013000
013100 77  WS-STKOUT-STATUS            PIC X(2)  VALUE SPACES.        00013100
013200 77  WS-MNTFILE-STATUS           PIC X(2)  VALUE SPACES.        00013200
013300 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00013300
013400 77  WS-REQUEST-EOF              PIC X     VALUE "N".           00013400
013500     88 REQUEST-EOF              VALUE "Y".                     00013500
013600 77  WS-REJECT-SW                PIC X     VALUE "N".           00013600
013700     88 REQUEST-REJECTED         VALUE "Y".                     00013700
013800 77  WS-REJECT-REASON            PIC X(30) VALUE SPACES.        00013800
013900                                                                00013900
014000 77  WS-PLAYER-IX                PIC S9(4) COMP.                00014000
014100 77  WS-STOCK-IX                 PIC S9(4) COMP.                00014100
014200 77  WS-SHIFT-IX                 PIC S9(4) COMP.                00014200
014300 77  WS-ID-IX                    PIC S9(4) COMP.                00014300
014400 77  WS-ID-LEN                   PIC S9(4) COMP.                00014400
014500 77  WS-PW-LEN                   PIC S9(4) COMP.                00014500
014600                                                                00014600
014700 01  REPORT-TOTALS.                                             00014700
014800     05  NUM-REQUESTS-READ           PIC S9(7) COMP-3 VALUE +0. 00014800
014900     05  NUM-REQUESTS-ACCEPTED       PIC S9(7) COMP-3 VALUE +0. 00014900
015000     05  NUM-REQUESTS-REJECTED       PIC S9(7) COMP-3 VALUE +0. 00015000
015100                                                                00015100
015200*************************************************************** 00015200
015300* IN-MEMORY MASTER TABLES - LOADED ONCE AT START OF RUN, AND    00015300
015400* REWRITTEN IN FULL TO THE MATCHING -OUT FILE AT END OF RUN.    00015400
015500*************************************************************** 00015500
015600 77  WS-PLAYER-COUNT                 PIC S9(4) COMP VALUE +0.   00015600
015700 01  PLAYER-TABLE.                                              00015700
015800     05  PLAYER-ENTRY OCCURS 2000 TIMES                         00015800
015900             INDEXED BY PLAYER-TBL-IX.                          00015900
016000         COPY PLYCPY REPLACING ==:TAG:== BY ==PLY-T==           00016000
016100                       ==:FL:== BY ==10==.                      00016100
016200                                                                00016200
016300 77  WS-STOCK-COUNT                  PIC S9(4) COMP VALUE +0.   00016300
016400 01  STOCK-TABLE.                                               00016400
016500     05  STOCK-ENTRY OCCURS 2000 TIMES                          00016500
016600             INDEXED BY STOCK-TBL-IX.                           00016600
016700         COPY STKCPY REPLACING ==:TAG:== BY ==STK-T==           00016700
016800                       ==:FL:== BY ==10==.                      00016800
016900                                                                00016900
017000*************************************************************** 00017000
017100* PRINT LINES FOR THE MAINTENANCE ACTIVITY LOG AND RUN TOTALS   00017100
017200*************************************************************** 00017200
017300 01  RPT-HEADER1.                                               00017300
017400     05  FILLER                     PIC X(40)                   00017400
017500               VALUE "PLAYER/STOCK MAINTENANCE LOG   DATE: ".   00017500
017600     05  RPT-MM                     PIC 99.                     00017600
017700     05  FILLER                     PIC X VALUE "/".            00017700
017800     05  RPT-DD                     PIC 99.                     00017800
017900     05  FILLER                     PIC X VALUE "/".            00017900
018000     05  RPT-YY                     PIC 99.                     00018000
018100     05  FILLER                     PIC X(79) VALUE SPACES.     00018100
018200 01  RPT-HEADER1-CHK REDEFINES RPT-HEADER1.                     00018200
018300     05  FILLER                     PIC X(127).                 00018300
018400 01  RPT-ACTIVITY-LINE.                                         00018400
018500     05  RPT-AL-ACTION              PIC X(3).                   00018500
018600     05  FILLER                     PIC X(2)  VALUE SPACES.     00018600
018700     05  RPT-AL-PLAYER-ID           PIC X(20).                  00018700
018800     05  RPT-AL-STOCK-ID            PIC Z(8)9.                  00018800
018900     05  FILLER                     PIC X(1)  VALUE SPACES.     00018900
019000     05  RPT-AL-STATUS              PIC X(2).                   00019000
019100     05  FILLER                     PIC X(2)  VALUE SPACES.     00019100
019200     05  RPT-AL-REASON              PIC X(30).                  00019200
019300     05  FILLER                     PIC X(64) VALUE SPACES.     00019300
019400 01  RPT-TOTAL-LINE.                                            00019400
019500     05  RPT-TL-LABEL               PIC X(30) VALUE SPACES.     00019500
019600     05  RPT-TL-AMOUNT              PIC Z,ZZZ,ZZ9.              00019600
019700     05  FILLER                     PIC X(95) VALUE SPACES.     00019700
019800 01  RPT-TOTAL-LINE-CHK REDEFINES RPT-TOTAL-LINE.               00019800
019900     05  FILLER                     PIC X(132).                 00019900
020000                                                                00020000
020100*************************************************************** 00020100
020200 PROCEDURE DIVISION.                                            00020200
020300*************************************************************** 00020300
020400                                                                00020400
020500 000-MAIN.                                                      00020500
020600     PERFORM 010-OPEN-FILES THRU 010-EXIT.                      00020600
020700     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.                    00020700
020800     ACCEPT CURRENT-DATE FROM DATE.                             00020800
020900     MOVE CURRENT-MM TO RPT-MM.                                 00020900
021000     MOVE CURRENT-DD TO RPT-DD.                                 00021000
021100     MOVE CURRENT-YY TO RPT-YY.                                 00021100
021200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.           00021200
021300     PERFORM 205-READ-REQUEST THRU 205-EXIT.                    00021300
021400     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT                  00021400
021500             UNTIL REQUEST-EOF.                                 00021500
021600     PERFORM 800-WRITE-MASTERS THRU 800-EXIT.                   00021600
021700     PERFORM 900-PRINT-TOTALS THRU 900-EXIT.                    00021700
021800     PERFORM 890-CLOSE-FILES THRU 890-EXIT.                     00021800
021900     GOBACK.                                                    00021900
022000                                                                00022000
022100 010-OPEN-FILES.                                                00022100
022200     OPEN INPUT  PLAYER-FILE STOCK-FILE REQUEST-FILE.           00022200
022300     OPEN OUTPUT PLAYER-FILE-OUT STOCK-FILE-OUT REPORT-FILE.    00022300
022400     IF WS-PLYFILE-STATUS NOT = "00"                            00022400
022500         DISPLAY "STK3MNT - ERROR OPENING PLAYER FILE. RC: "    00022500
022600                 WS-PLYFILE-STATUS                              00022600
022700         MOVE 16 TO RETURN-CODE                                 00022700
022800         MOVE "Y" TO WS-REQUEST-EOF                             00022800
022900     END-IF.                                                    00022900
023000 010-EXIT.                                                      00023000
023100     EXIT.                                                      00023100
023200                                                                00023200
023300*************************************************************** 00023300
023400* LOAD PLAYER AND STOCK MASTERS INTO WORKING STORAGE TABLES.    00023400
023500* THE MASTERS ARE SMALL ENOUGH TO HOLD ENTIRELY IN STORAGE FOR  00023500
023600* THE DURATION OF THE RUN - SEE TICKET 4021.                    00023600
023700*************************************************************** 00023700
023800 100-LOAD-MASTERS.                                              00023800
023900     PERFORM 110-LOAD-PLAYERS THRU 110-EXIT.                    00023900
024000     PERFORM 120-LOAD-STOCKS THRU 120-EXIT.                     00024000
024100 100-EXIT.                                                      00024100
024200     EXIT.                                                      00024200
024300                                                                00024300
024400 110-LOAD-PLAYERS.                                              00024400
024500     READ PLAYER-FILE INTO PLAYER-ENTRY(WS-PLAYER-COUNT + 1)    00024500
024600         AT END GO TO 110-EXIT.                                 00024600
024700     ADD 1 TO WS-PLAYER-COUNT.                                  00024700
024800     GO TO 110-LOAD-PLAYERS.                                    00024800
024900 110-EXIT.                                                      00024900
025000     EXIT.                                                      00025000
025100                                                                00025100
025200 120-LOAD-STOCKS.                                               00025200
025300     READ STOCK-FILE INTO STOCK-ENTRY(WS-STOCK-COUNT + 1)       00025300
025400         AT END GO TO 120-EXIT.                                 00025400
025500     ADD 1 TO WS-STOCK-COUNT.                                   00025500
025600     GO TO 120-LOAD-STOCKS.                                     00025600
025700 120-EXIT.                                                      00025700
025800     EXIT.                                                      00025800
025900                                                                00025900
026000 205-READ-REQUEST.                                              00026000
026100     READ REQUEST-FILE INTO MNT-FD-REC                          00026100
026200         AT END MOVE "Y" TO WS-REQUEST-EOF.                     00026200
026300 205-EXIT.                                                      00026300
026400     EXIT.                                                      00026400
026500                                                                00026500
026600*************************************************************** 00026600
026700* PER-REQUEST PROCESSING - DISPATCH ON THE ACTION CODE, THEN    00026700
026800* LOG THE OUTCOME AND READ THE NEXT REQUEST.                    00026800
026900*************************************************************** 00026900
027000 200-PROCESS-REQUEST.                                           00027000
027100     ADD 1 TO NUM-REQUESTS-READ.                                00027100
027200     MOVE "N" TO WS-REJECT-SW.                                  00027200
027300     MOVE SPACES TO WS-REJECT-REASON.                           00027300
027400     EVALUATE TRUE                                              00027400
027500         WHEN MNT-FD-CREATE-PLAYER                              00027500
027600             PERFORM 210-CREATE-PLAYER THRU 210-CP-EXIT         00027600
027700         WHEN MNT-FD-UPDATE-PLAYER                              00027700
027800             PERFORM 220-UPDATE-PLAYER-MONEY THRU 220-EXIT      00027800
027900         WHEN MNT-FD-DELETE-PLAYER                              00027900
028000             PERFORM 230-DELETE-PLAYER THRU 230-EXIT            00028000
028100         WHEN MNT-FD-CREATE-STOCK                               00028100
028200             PERFORM 240-CREATE-STOCK THRU 240-EXIT             00028200
028300         WHEN MNT-FD-UPDATE-STOCK                               00028300
028400             PERFORM 250-UPDATE-STOCK THRU 250-EXIT             00028400
028500         WHEN MNT-FD-DELETE-STOCK                               00028500
028600             PERFORM 260-DELETE-STOCK THRU 260-EXIT             00028600
028700         WHEN OTHER                                             00028700
028800             MOVE "Y" TO WS-REJECT-SW                           00028800
028900             MOVE "UNKNOWN ACTION CODE" TO WS-REJECT-REASON     00028900
029000     END-EVALUATE.                                              00029000
029100     PERFORM 270-WRITE-ACTIVITY-LINE THRU 270-EXIT.             00029100
029200     PERFORM 205-READ-REQUEST THRU 205-EXIT.                    00029200
029300 200-EXIT.                                                      00029300
029400     EXIT.                                                      00029400
029500                                                                00029500
029600*************************************************************** 00029600
029700* CREATE PLAYER - ID 3-20 CHARS, PASSWORD 4-20 CHARS, BOTH      00029700
029800* NON-BLANK, NO DUPLICATE ID.  INITIAL BALANCE IS ALWAYS        00029800
029900* 10000.00 REGARDLESS OF WHAT THE REQUEST RECORD CARRIES.       00029900
030000*************************************************************** 00030000
030100 210-CREATE-PLAYER.                                             00030100
030200     PERFORM 211-EDIT-PLAYER-ID THRU 211-EXIT.                  00030200
030300     IF NOT REQUEST-REJECTED                                    00030300
030400         PERFORM 212-EDIT-PLAYER-PASSWORD THRU 212-EXIT         00030400
030500     END-IF.                                                    00030500
030600     IF NOT REQUEST-REJECTED                                    00030600
030700         PERFORM 213-FIND-PLAYER THRU 213-EXIT                  00030700
030800         IF WS-PLAYER-IX NOT = 0                                00030800
030900             MOVE "Y" TO WS-REJECT-SW                           00030900
031000             MOVE "DUPLICATE PLAYER ID" TO WS-REJECT-REASON     00031000
031100         END-IF                                                 00031100
031200     END-IF.                                                    00031200
031300     IF REQUEST-REJECTED                                        00031300
031400         GO TO 210-CP-EXIT                                      00031400
031500     END-IF.                                                    00031500
031600     ADD 1 TO WS-PLAYER-COUNT.                                  00031600
031700     SET WS-PLAYER-IX TO WS-PLAYER-COUNT.                       00031700
031800     MOVE MNT-FD-PLAYER-ID       TO PLY-T-ID(WS-PLAYER-IX).     00031800
031900     MOVE MNT-FD-PLAYER-PASSWORD                                00031900
032000             TO PLY-T-PASSWORD(WS-PLAYER-IX).                   00032000
032100     MOVE 10000.00               TO PLY-T-MONEY(WS-PLAYER-IX).  00032100
032200     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00032200
032300 210-CP-EXIT.                                                   00032300
032400     EXIT.                                                      00032400
032500                                                                00032500
032600*************************************************************** 00032600
032700* VALIDATE PLAYER ID LENGTH - 3 TO 20 NON-BLANK CHARACTERS.     00032700
032800* SCANS FROM THE RIGHT OF THE 20-BYTE FIELD FOR THE LAST        00032800
032900* NON-SPACE POSITION SO TRAILING-SPACE PADDING DOES NOT COUNT   00032900
033000* TOWARD THE LENGTH.                                            00033000
033100*************************************************************** 00033100
033200 211-EDIT-PLAYER-ID.                                            00033200
033300     SET WS-ID-IX TO 20.                                        00033300
033400     SET WS-ID-LEN TO 0.                                        00033400
033500 211-SCAN.                                                      00033500
033600     IF WS-ID-IX = 0                                            00033600
033700         GO TO 211-SCAN-DONE                                    00033700
033800     END-IF.                                                    00033800
033900     IF MNT-FD-PLAYER-ID(WS-ID-IX:1) NOT = SPACE                00033900
034000         SET WS-ID-LEN TO WS-ID-IX                              00034000
034100         GO TO 211-SCAN-DONE                                    00034100
034200     END-IF.                                                    00034200
034300     SET WS-ID-IX DOWN BY 1.                                    00034300
034400     GO TO 211-SCAN.                                            00034400
034500 211-SCAN-DONE.                                                 00034500
034600     IF WS-ID-LEN < 3 OR WS-ID-LEN > 20                         00034600
034700         MOVE "Y" TO WS-REJECT-SW                               00034700
034800         MOVE "INVALID PLAYER ID LENGTH" TO WS-REJECT-REASON    00034800
034900     END-IF.                                                    00034900
035000 211-EXIT.                                                      00035000
035100     EXIT.                                                      00035100
035200                                                                00035200
035300*************************************************************** 00035300
035400* VALIDATE PASSWORD LENGTH - 4 TO 20 NON-BLANK CHARACTERS.      00035400
035500* SAME RIGHT-TO-LEFT SCAN AS 211-EDIT-PLAYER-ID ABOVE.          00035500
035600*************************************************************** 00035600
035700 212-EDIT-PLAYER-PASSWORD.                                      00035700
035800     SET WS-ID-IX TO 20.                                        00035800
035900     SET WS-PW-LEN TO 0.                                        00035900
036000 212-SCAN.                                                      00036000
036100     IF WS-ID-IX = 0                                            00036100
036200         GO TO 212-SCAN-DONE                                    00036200
036300     END-IF.                                                    00036300
036400     IF MNT-FD-PLAYER-PASSWORD(WS-ID-IX:1) NOT = SPACE          00036400
036500         SET WS-PW-LEN TO WS-ID-IX                              00036500
036600         GO TO 212-SCAN-DONE                                    00036600
036700     END-IF.                                                    00036700
036800     SET WS-ID-IX DOWN BY 1.                                    00036800
036900     GO TO 212-SCAN.                                            00036900
037000 212-SCAN-DONE.                                                 00037000
037100     IF WS-PW-LEN < 4 OR WS-PW-LEN > 20                         00037100
037200         MOVE "Y" TO WS-REJECT-SW                               00037200
037300         MOVE "INVALID PASSWORD LENGTH" TO WS-REJECT-REASON     00037300
037400     END-IF.                                                    00037400
037500 212-EXIT.                                                      00037500
037600     EXIT.                                                      00037600
037700                                                                00037700
037800*************************************************************** 00037800
037900* FIND A PLAYER IN THE IN-MEMORY TABLE BY PLAYER-ID.  SETS      00037900
038000* WS-PLAYER-IX TO ZERO WHEN NOT FOUND.                          00038000
038100*************************************************************** 00038100
038200 213-FIND-PLAYER.                                               00038200
038300     SET PLAYER-TBL-IX TO 1.                                    00038300
038400     SET WS-PLAYER-IX TO 0.                                     00038400
038500 213-SEARCH.                                                    00038500
038600     IF PLAYER-TBL-IX > WS-PLAYER-COUNT                         00038600
038700         GO TO 213-EXIT                                         00038700
038800     END-IF.                                                    00038800
038900     IF PLY-T-ID(PLAYER-TBL-IX) = MNT-FD-PLAYER-ID              00038900
039000         SET WS-PLAYER-IX TO PLAYER-TBL-IX                      00039000
039100         GO TO 213-EXIT                                         00039100
039200     END-IF.                                                    00039200
039300     SET PLAYER-TBL-IX UP BY 1.                                 00039300
039400     GO TO 213-SEARCH.                                          00039400
039500 213-EXIT.                                                      00039500
039600     EXIT.                                                      00039600
039700                                                                00039700
039800*************************************************************** 00039800
039900* UPDATE PLAYER MONEY - SETS THE BALANCE TO THE AMOUNT CARRIED  00039900
040000* ON THE REQUEST RECORD.  AMOUNT MUST BE ZERO OR POSITIVE AND   00040000
040100* THE PLAYER MUST ALREADY EXIST.                                00040100
040200*************************************************************** 00040200
040300 220-UPDATE-PLAYER-MONEY.                                       00040300
040400     PERFORM 213-FIND-PLAYER THRU 213-EXIT.                     00040400
040500     IF WS-PLAYER-IX = 0                                        00040500
040600         MOVE "Y" TO WS-REJECT-SW                               00040600
040700         MOVE "PLAYER NOT FOUND" TO WS-REJECT-REASON            00040700
040800         GO TO 220-EXIT                                         00040800
040900     END-IF.                                                    00040900
041000     IF MNT-FD-MONEY-AMOUNT < 0                                 00041000
041100         MOVE "Y" TO WS-REJECT-SW                               00041100
041200         MOVE "INVALID MONEY AMOUNT" TO WS-REJECT-REASON        00041200
041300         GO TO 220-EXIT                                         00041300
041400     END-IF.                                                    00041400
041500     MOVE MNT-FD-MONEY-AMOUNT TO PLY-T-MONEY(WS-PLAYER-IX).     00041500
041600     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00041600
041700 220-EXIT.                                                      00041700
041800     EXIT.                                                      00041800
041900                                                                00041900
042000*************************************************************** 00042000
042100* DELETE PLAYER - THE PLAYER MUST EXIST.  THE TABLE IS SLID     00042100
042200* DOWN ONE SLOT SO IT STAYS DENSE - SEE 280-SHIFT-PLAYERS.      00042200
042300*************************************************************** 00042300
042400 230-DELETE-PLAYER.                                             00042400
042500     PERFORM 213-FIND-PLAYER THRU 213-EXIT.                     00042500
042600     IF WS-PLAYER-IX = 0                                        00042600
042700         MOVE "Y" TO WS-REJECT-SW                               00042700
042800         MOVE "PLAYER NOT FOUND" TO WS-REJECT-REASON            00042800
042900         GO TO 230-EXIT                                         00042900
043000     END-IF.                                                    00043000
043100     PERFORM 280-SHIFT-PLAYERS THRU 280-EXIT.                   00043100
043200     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00043200
043300 230-EXIT.                                                      00043300
043400     EXIT.                                                      00043400
043500                                                                00043500
043600*************************************************************** 00043600
043700* CREATE STOCK - NAME NON-BLANK, PRICE GREATER THAN ZERO, NO    00043700
043800* DUPLICATE NAME.  STK-ID IS THE NEXT TABLE SLOT NUMBER.        00043800
043900*************************************************************** 00043900
044000 240-CREATE-STOCK.                                              00044000
044100     IF MNT-FD-STOCK-NAME = SPACES                              00044100
044200         MOVE "Y" TO WS-REJECT-SW                               00044200
044300         MOVE "BLANK STOCK NAME" TO WS-REJECT-REASON            00044300
044400         GO TO 240-EXIT                                         00044400
044500     END-IF.                                                    00044500
044600     IF MNT-FD-STOCK-PRICE NOT > 0                              00044600
044700         MOVE "Y" TO WS-REJECT-SW                               00044700
044800         MOVE "INVALID STOCK PRICE" TO WS-REJECT-REASON         00044800
044900         GO TO 240-EXIT                                         00044900
045000     END-IF.                                                    00045000
045100     PERFORM 241-FIND-STOCK-BY-NAME THRU 241-EXIT.              00045100
045200     IF WS-STOCK-IX NOT = 0                                     00045200
045300         MOVE "Y" TO WS-REJECT-SW                               00045300
045400         MOVE "DUPLICATE STOCK NAME" TO WS-REJECT-REASON        00045400
045500         GO TO 240-EXIT                                         00045500
045600     END-IF.                                                    00045600
045700     ADD 1 TO WS-STOCK-COUNT.                                   00045700
045800     SET WS-STOCK-IX TO WS-STOCK-COUNT.                         00045800
045900     MOVE WS-STOCK-COUNT      TO STK-T-ID(WS-STOCK-IX).         00045900
046000     MOVE MNT-FD-STOCK-NAME   TO STK-T-NAME(WS-STOCK-IX).       00046000
046100     MOVE SPACES              TO STK-T-CODE(WS-STOCK-IX).       00046100
046200     MOVE MNT-FD-STOCK-PRICE  TO STK-T-CURR-PRICE(WS-STOCK-IX). 00046200
046300     MOVE MNT-FD-STOCK-PRICE  TO STK-T-PREV-PRICE(WS-STOCK-IX). 00046300
046400     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00046400
046500 240-EXIT.                                                      00046500
046600     EXIT.                                                      00046600
046700                                                                00046700
046800*************************************************************** 00046800
046900* FIND A STOCK IN THE IN-MEMORY TABLE BY NAME.  USED BY THE     00046900
047000* DUPLICATE-NAME CHECK ON CREATE - SETS WS-STOCK-IX TO ZERO     00047000
047100* WHEN NOT FOUND.                                               00047100
047200*************************************************************** 00047200
047300 241-FIND-STOCK-BY-NAME.                                        00047300
047400     SET STOCK-TBL-IX TO 1.                                     00047400
047500     SET WS-STOCK-IX TO 0.                                      00047500
047600 241-SEARCH.                                                    00047600
047700     IF STOCK-TBL-IX > WS-STOCK-COUNT                           00047700
047800         GO TO 241-EXIT                                         00047800
047900     END-IF.                                                    00047900
048000     IF STK-T-NAME(STOCK-TBL-IX) = MNT-FD-STOCK-NAME            00048000
048100         SET WS-STOCK-IX TO STOCK-TBL-IX                        00048100
048200         GO TO 241-EXIT                                         00048200
048300     END-IF.                                                    00048300
048400     SET STOCK-TBL-IX UP BY 1.                                  00048400
048500     GO TO 241-SEARCH.                                          00048500
048600 241-EXIT.                                                      00048600
048700     EXIT.                                                      00048700
048800                                                                00048800
048900*************************************************************** 00048900
049000* FIND A STOCK IN THE IN-MEMORY TABLE BY STOCK-ID.  USED BY     00049000
049100* UPDATE AND DELETE - SETS WS-STOCK-IX TO ZERO WHEN NOT FOUND.  00049100
049200*************************************************************** 00049200
049300 242-FIND-STOCK-BY-ID.                                          00049300
049400     SET STOCK-TBL-IX TO 1.                                     00049400
049500     SET WS-STOCK-IX TO 0.                                      00049500
049600 242-SEARCH.                                                    00049600
049700     IF STOCK-TBL-IX > WS-STOCK-COUNT                           00049700
049800         GO TO 242-EXIT                                         00049800
049900     END-IF.                                                    00049900
050000     IF STK-T-ID(STOCK-TBL-IX) = MNT-FD-STOCK-ID                00050000
050100         SET WS-STOCK-IX TO STOCK-TBL-IX                        00050100
050200         GO TO 242-EXIT                                         00050200
050300     END-IF.                                                    00050300
050400     SET STOCK-TBL-IX UP BY 1.                                  00050400
050500     GO TO 242-SEARCH.                                          00050500
050600 242-EXIT.                                                      00050600
050700     EXIT.                                                      00050700
050800                                                                00050800
050900*************************************************************** 00050900
051000* UPDATE STOCK - ID MUST EXIST, NAME NON-BLANK, PRICE GREATER   00051000
051100* THAN ZERO.  CURRENT PRICE IS REPLACED; PREVIOUS PRICE IS LEFT 00051100
051200* AS IS - THE ROLL FROM CURRENT TO PREVIOUS IS A NIGHTLY-FEED   00051200
051300* STEP OUTSIDE THIS RUN.                                        00051300
051400*************************************************************** 00051400
051500 250-UPDATE-STOCK.                                              00051500
051600     PERFORM 242-FIND-STOCK-BY-ID THRU 242-EXIT.                00051600
051700     IF WS-STOCK-IX = 0                                         00051700
051800         MOVE "Y" TO WS-REJECT-SW                               00051800
051900         MOVE "STOCK NOT FOUND" TO WS-REJECT-REASON             00051900
052000         GO TO 250-EXIT                                         00052000
052100     END-IF.                                                    00052100
052200     IF MNT-FD-STOCK-NAME = SPACES                              00052200
052300         MOVE "Y" TO WS-REJECT-SW                               00052300
052400         MOVE "BLANK STOCK NAME" TO WS-REJECT-REASON            00052400
052500         GO TO 250-EXIT                                         00052500
052600     END-IF.                                                    00052600
052700     IF MNT-FD-STOCK-PRICE NOT > 0                              00052700
052800         MOVE "Y" TO WS-REJECT-SW                               00052800
052900         MOVE "INVALID STOCK PRICE" TO WS-REJECT-REASON         00052900
053000         GO TO 250-EXIT                                         00053000
053100     END-IF.                                                    00053100
053200     MOVE MNT-FD-STOCK-NAME  TO STK-T-NAME(WS-STOCK-IX).        00053200
053300     MOVE MNT-FD-STOCK-PRICE TO STK-T-CURR-PRICE(WS-STOCK-IX).  00053300
053400     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00053400
053500 250-EXIT.                                                      00053500
053600     EXIT.                                                      00053600
053700                                                                00053700
053800*************************************************************** 00053800
053900* DELETE STOCK - THE STOCK MUST EXIST.  THE TABLE IS SLID DOWN  00053900
054000* ONE SLOT SO IT STAYS DENSE - SEE 281-SHIFT-STOCKS.            00054000
054100*************************************************************** 00054100
054200 260-DELETE-STOCK.                                              00054200
054300     PERFORM 242-FIND-STOCK-BY-ID THRU 242-EXIT.                00054300
054400     IF WS-STOCK-IX = 0                                         00054400
054500         MOVE "Y" TO WS-REJECT-SW                               00054500
054600         MOVE "STOCK NOT FOUND" TO WS-REJECT-REASON             00054600
054700         GO TO 260-EXIT                                         00054700
054800     END-IF.                                                    00054800
054900     PERFORM 281-SHIFT-STOCKS THRU 281-EXIT.                    00054900
055000     ADD 1 TO NUM-REQUESTS-ACCEPTED.                            00055000
055100 260-EXIT.                                                      00055100
055200     EXIT.                                                      00055200
055300                                                                00055300
055400*************************************************************** 00055400
055500* WRITE ONE LINE TO THE MAINTENANCE ACTIVITY LOG FOR THE        00055500
055600* REQUEST JUST PROCESSED - ACCEPTED OR REJECTED.                00055600
055700*************************************************************** 00055700
055800 270-WRITE-ACTIVITY-LINE.                                       00055800
055900     MOVE MNT-FD-ACTION     TO RPT-AL-ACTION.                   00055900
056000     MOVE MNT-FD-PLAYER-ID  TO RPT-AL-PLAYER-ID.                00056000
056100     MOVE MNT-FD-STOCK-ID   TO RPT-AL-STOCK-ID.                 00056100
056200     IF REQUEST-REJECTED                                        00056200
056300         MOVE "RJ" TO RPT-AL-STATUS                             00056300
056400         MOVE WS-REJECT-REASON TO RPT-AL-REASON                 00056400
056500         ADD 1 TO NUM-REQUESTS-REJECTED                         00056500
056600     ELSE                                                       00056600
056700         MOVE "OK" TO RPT-AL-STATUS                             00056700
056800         MOVE SPACES TO RPT-AL-REASON                           00056800
056900     END-IF.                                                    00056900
057000     WRITE REPORT-RECORD FROM RPT-ACTIVITY-LINE AFTER 1.        00057000
057100 270-EXIT.                                                      00057100
057200     EXIT.                                                      00057200
057300                                                                00057300
057400*************************************************************** 00057400
057500* SLIDE THE REMAINING PLAYER ENTRIES DOWN ONE SLOT SO THE       00057500
057600* TABLE STAYS DENSE - THE SEARCH PARAGRAPHS DEPEND ON THAT.     00057600
057700*************************************************************** 00057700
057800 280-SHIFT-PLAYERS.                                             00057800
057900     SET WS-SHIFT-IX TO WS-PLAYER-IX.                           00057900
058000 280-SHIFT.                                                     00058000
058100     IF WS-SHIFT-IX >= WS-PLAYER-COUNT                          00058100
058200         GO TO 280-DONE                                         00058200
058300     END-IF.                                                    00058300
058400     MOVE PLAYER-ENTRY(WS-SHIFT-IX + 1)                         00058400
058500             TO PLAYER-ENTRY(WS-SHIFT-IX).                      00058500
058600     ADD 1 TO WS-SHIFT-IX.                                      00058600
058700     GO TO 280-SHIFT.                                           00058700
058800 280-DONE.                                                      00058800
058900     SUBTRACT 1 FROM WS-PLAYER-COUNT.                           00058900
059000 280-EXIT.                                                      00059000
059100     EXIT.                                                      00059100
059200                                                                00059200
059300*************************************************************** 00059300
059400* SLIDE THE REMAINING STOCK ENTRIES DOWN ONE SLOT SO THE        00059400
059500* TABLE STAYS DENSE - THE SEARCH PARAGRAPHS DEPEND ON THAT.     00059500
059600*************************************************************** 00059600
059700 281-SHIFT-STOCKS.                                              00059700
059800     SET WS-SHIFT-IX TO WS-STOCK-IX.                            00059800
059900 281-SHIFT.                                                     00059900
060000     IF WS-SHIFT-IX >= WS-STOCK-COUNT                           00060000
060100         GO TO 281-DONE                                         00060100
060200     END-IF.                                                    00060200
060300     MOVE STOCK-ENTRY(WS-SHIFT-IX + 1)                          00060300
060400             TO STOCK-ENTRY(WS-SHIFT-IX).                       00060400
060500     ADD 1 TO WS-SHIFT-IX.                                      00060500
060600     GO TO 281-SHIFT.                                           00060600
060700 281-DONE.                                                      00060700
060800     SUBTRACT 1 FROM WS-STOCK-COUNT.                            00060800
060900 281-EXIT.                                                      00060900
061000     EXIT.                                                      00061000
061100                                                                00061100
061200*************************************************************** 00061200
061300* REWRITE THE UPDATED PLAYER AND STOCK MASTERS IN FULL.         00061300
061400*************************************************************** 00061400
061500 800-WRITE-MASTERS.                                             00061500
061600     SET PLAYER-TBL-IX TO 1.                                    00061600
061700 800-PLAYER-LOOP.                                               00061700
061800     IF PLAYER-TBL-IX > WS-PLAYER-COUNT                         00061800
061900         GO TO 800-PLAYER-DONE                                  00061900
062000     END-IF.                                                    00062000
062100     WRITE PLO-FD-REC FROM PLAYER-ENTRY(PLAYER-TBL-IX).         00062100
062200     SET PLAYER-TBL-IX UP BY 1.                                 00062200
062300     GO TO 800-PLAYER-LOOP.                                     00062300
062400 800-PLAYER-DONE.                                               00062400
062500     SET STOCK-TBL-IX TO 1.                                     00062500
062600 800-STOCK-LOOP.                                                00062600
062700     IF STOCK-TBL-IX > WS-STOCK-COUNT                           00062700
062800         GO TO 800-EXIT                                         00062800
062900     END-IF.                                                    00062900
063000     WRITE STO-FD-REC FROM STOCK-ENTRY(STOCK-TBL-IX).           00063000
063100     SET STOCK-TBL-IX UP BY 1.                                  00063100
063200     GO TO 800-STOCK-LOOP.                                      00063200
063300 800-EXIT.                                                      00063300
063400     EXIT.                                                      00063400
063500                                                                00063500
063600 890-CLOSE-FILES.                                               00063600
063700     CLOSE PLAYER-FILE PLAYER-FILE-OUT STOCK-FILE STOCK-FILE-OUT00063700
063800           REQUEST-FILE REPORT-FILE.                            00063800
063900 890-EXIT.                                                      00063900
064000     EXIT.                                                      00064000
064100                                                                00064100
064200*************************************************************** 00064200
064300* PRINT THE REQUEST COUNTS REQUIRED BY OPERATIONS - TICKET 5078.00064300
064400*************************************************************** 00064400
064500 900-PRINT-TOTALS.                                              00064500
064600     MOVE "REQUESTS READ"     TO RPT-TL-LABEL.                  00064600
064700     MOVE NUM-REQUESTS-READ    TO RPT-TL-AMOUNT.                00064700
064800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.           00064800
064900     MOVE "REQUESTS ACCEPTED" TO RPT-TL-LABEL.                  00064900
065000     MOVE NUM-REQUESTS-ACCEPTED TO RPT-TL-AMOUNT.               00065000
065100     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.           00065100
065200     MOVE "REQUESTS REJECTED" TO RPT-TL-LABEL.                  00065200
065300     MOVE NUM-REQUESTS-REJECTED TO RPT-TL-AMOUNT.               00065300
065400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.           00065400
065500 900-EXIT.                                                      00065500
065600     EXIT.                                                      00065600
