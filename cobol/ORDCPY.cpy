000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  ORDCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* TRADE ORDER RECORD LAYOUT - BATCH INPUT TO STK1TRD.
001000* ORDERS ARRIVE IN ARRIVAL ORDER, NOT SORTED, AND ARE
001100* PROCESSED ONE AT A TIME AGAINST THE IN-MEMORY USER,
001200* STOCK AND HOLDING TABLES.  :TAG:-DATE-X REDEFINES THE
001300* PACKED TRADE DATE SO THE REPORT AND EDIT PARAGRAPHS CAN
001400* ADDRESS CENTURY/YEAR/MONTH/DAY SEPARATELY WITHOUT
001500* UNSTRINGING THE FIELD ON EVERY CALL.
001600*
001700* CHANGE LOG.
001800*   093089  DS  0000  ORIGINAL LAYOUT.
001900*   072698  RMB 0301  Y2K - TRADE DATE WIDENED TO A FULL
002000*                     8-DIGIT CCYYMMDD WINDOW, :TAG:-DATE-X
002100*                     REDEFINITION ADDED FOR THE CENTURY BYTE.
002200****************************************************************
002300 01  :TAG:-REC.
002400     05  :TAG:-USER-ID              PIC 9(9).
002500     05  :TAG:-STOCK-ID             PIC 9(9).
002600     05  :TAG:-TYPE                 PIC X(4).
002700         88 :TAG:-IS-BUY            VALUE "BUY ".
002800         88 :TAG:-IS-SELL           VALUE "SELL".
002900     05  :TAG:-QUANTITY             PIC 9(9).
003000     05  :TAG:-DATE                 PIC 9(8).
003100     05  :TAG:-DATE-X REDEFINES :TAG:-DATE.
003200         10  :TAG:-DATE-CC          PIC 9(2).
003300         10  :TAG:-DATE-YY          PIC 9(2).
003400         10  :TAG:-DATE-MM          PIC 9(2).
003500         10  :TAG:-DATE-DD          PIC 9(2).
003600     05  :TAG:-FILLER               PIC X(10)  VALUE SPACES.
003700****************************************************************
003800* END OF ORDCPY
003900****************************************************************
