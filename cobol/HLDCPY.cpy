000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  HLDCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* HOLDING (PORTFOLIO) RECORD LAYOUT - TRADING-ENGINE FLOW.
001000* ONE ENTRY PER (USER,STOCK) PAIR FOR WHICH THE USER
001100* CURRENTLY OWNS SHARES.  THE FILE IS MAINTAINED SORTED
001200* ASCENDING ON HLD-USER-ID, HLD-STOCK-ID WITHIN USER.
001300* A HOLDING ROW IS REMOVED ENTIRELY WHEN ITS QUANTITY IS
001400* SOLD DOWN TO ZERO - SEE STK1TRD PARAGRAPH 410-REMOVE-HOLDING.
001500*
001600* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001700* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
001800* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
001900* RECORD, 10 WHEN NESTED INSIDE AN OCCURS TABLE ENTRY.
002000*
002100* CHANGE LOG.
002200*   093089  DS  0000  ORIGINAL LAYOUT.
002300*   041592  DS  0115  ADDED HLD-ID SURROGATE KEY - THE MATCH
002400*                     KEY REMAINS USER+STOCK FOR LOOKUP.
002500*   030894  JWK 0103  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002600*                     THE SAME COPYBOOK SERVES THE FD RECORD
002700*                     AND THE IN-MEMORY TABLE ENTRY.
002800****************************************************************
002900 :FL:  :TAG:-ID                   PIC 9(9).
003000 :FL:  :TAG:-USER-ID              PIC 9(9).
003100 :FL:  :TAG:-STOCK-ID             PIC 9(9).
003200 :FL:  :TAG:-QUANTITY             PIC S9(9).
003300 :FL:  :TAG:-AVG-PRICE            PIC S9(11).
003400 :FL:  :TAG:-FILLER               PIC X(10)  VALUE SPACES.
003500****************************************************************
003600* END OF HLDCPY
003700****************************************************************
