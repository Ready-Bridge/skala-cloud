000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  PRDCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PRODUCT MASTER RECORD LAYOUT - PRODUCT PURCHASE FLOW.
001000* MAINTAINED BY STK3MNT, TRADED DOWN BY STK5PUR AS
001100* PURCHASE ORDERS ARE POSTED AGAINST STOCK ON HAND.
001200*
001300* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001400* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
001500* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
001600* RECORD, 10 WHEN NESTED INSIDE AN OCCURS TABLE ENTRY.
001700*
001800* CHANGE LOG.
001900*   041592  DS  0118  ORIGINAL LAYOUT.
002000*   081299  RMB 0312  Y2K REVIEW - NO DATE FIELDS PRESENT.
002100*   110596  JWK 0038  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002200*                     THE SAME COPYBOOK SERVES THE FD RECORD
002300*                     AND THE IN-MEMORY TABLE ENTRY.
002400****************************************************************
002500 :FL:  :TAG:-ID                   PIC 9(9).
002600 :FL:  :TAG:-NAME                 PIC X(30).
002700 :FL:  :TAG:-PRICE                PIC S9(9)V99.
002800 :FL:  :TAG:-STOCK                PIC S9(9).
002900 :FL:  :TAG:-FILLER               PIC X(15)  VALUE SPACES.
003000****************************************************************
003100* END OF PRDCPY
003200****************************************************************
