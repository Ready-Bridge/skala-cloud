000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* COPYBOOK:  PHDCPY
000600*
000700* AUTHOR  :  D. STOUT
000800*
000900* PLAYER HOLDING RECORD LAYOUT - SIMPLE BUY/SELL FLOW.  ONE
001000* ENTRY PER (PLAYER,STOCK) PAIR FOR WHICH THE PLAYER CURRENTLY
001100* OWNS SHARES.  UNLIKE HLDCPY THIS FLOW CARRIES NO AVERAGE
001200* PRICE - THE SIMPLE FLOW DOES NOT COST-AVERAGE ON REPEAT BUYS,
001300* IT JUST ADDS OR SUBTRACTS SHARES.  A HOLDING ROW IS REMOVED
001400* ENTIRELY WHEN ITS QUANTITY IS SOLD DOWN TO ZERO - SEE STK4BS
001500* PARAGRAPH 410-REMOVE-HOLDING.
001600*
001700* THE CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME AND
001800* REPLACES :TAG: WITH ITS OWN FIELD PREFIX AND :FL: WITH THE
001900* LEVEL NUMBER TO USE FOR THE FIELDS BELOW - 05 FOR A PLAIN
002000* RECORD, 10 WHEN NESTED INSIDE AN OCCURS TABLE ENTRY.
002100*
002200* CHANGE LOG.
002300*   062890  DS  0000  ORIGINAL LAYOUT.
002400*   041592  DS  0117  ADDED PHD-ID SURROGATE KEY - THE MATCH
002500*                     KEY REMAINS PLAYER+STOCK FOR LOOKUP.
002600*   030894  JWK 0104  :FL: LEVEL-NUMBER SUBSTITUTION ADDED SO
002700*                     THE SAME COPYBOOK SERVES THE FD RECORD
002800*                     AND THE IN-MEMORY TABLE ENTRY.
002900****************************************************************
003000 :FL:  :TAG:-ID                   PIC 9(9).
003100 :FL:  :TAG:-PLAYER-ID            PIC X(20).
003200 :FL:  :TAG:-STOCK-ID             PIC 9(9).
003300 :FL:  :TAG:-QUANTITY             PIC S9(9).
003400 :FL:  :TAG:-FILLER               PIC X(10)  VALUE SPACES.
003500****************************************************************
003600* END OF PHDCPY
003700****************************************************************
